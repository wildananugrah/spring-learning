000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK4.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   25-04-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK4 - RETIRADA DE FONDOS                                           
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE RETIRADA (RETREQ), LOCALIZA          
001300*    LA CUENTA, COMPRUEBA TITULARIDAD Y QUE ESTE ABIERTA,                 
001400*    COMPRUEBA SALDO SUFICIENTE, REBAJA EL SALDO EN CUENTAS.DAT Y         
001500*    GRABA EL APUNTE CORRESPONDIENTE EN MOVIMIENTOS.DAT.                  
001600*                                                                         
001700*****************************************************************         
001800* HISTORIAL DE CAMBIOS                                                    
001900*-----------+--------+---------------------------------+--------          
002000* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002100*-----------+--------+---------------------------------+--------          
002200* 25-04-87  | JOLIVAN| VERSION INICIAL - RETIRADA DE    |CRT-045          
002300*           |        | EFECTIVO DEL CAJERO, AHORA COMO  |                 
002400*           |        | RETIRADA DE FONDOS DE CUENTA      |                
002500* 30-08-89  | JOLIVAN| EL SALDO PASA A GUARDARSE EN     |CRT-050          
002600*           |        | CUENTAS.DAT, YA NO SE RECALCULA  |                 
002700*           |        | RECORRIENDO TODO MOVIMIENTOS.DAT  |                
002800* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN LOS|CRT-102          
002900*           |        | COPY CUENTAS Y MOVIMIENTOS        |                
003000* 11-11-98  | MSANZ  | REVISION Y2K - MOV-FECHA-HORA YA |CRT-119          
003100*           |        | ERA ALFANUMERICO, NO PROCEDEN    |                 
003200*           |        | CAMBIOS                           |                
003300* 23-05-02  | PIBOR  | SE ANADE MOV-REFERENCIA Y SE     |CRT-137          
003400*           |        | GUARDA SALDO ANTERIOR Y POSTERIOR |                
003500*           |        | EN CADA APUNTE                    |                
003600*****************************************************************         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER.   IBM-370.                                              
004000 OBJECT-COMPUTER.   IBM-370.                                              
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WS-FS-CTA.                                        
004900     SELECT F-MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"                         
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-FS-MOV.                                        
005200     SELECT F-RET-REQ ASSIGN TO "RETREQ"                                  
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-FS-REQ.                                        
005500     SELECT F-RET-RPT ASSIGN TO "RETRPT"                                  
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WS-FS-RPT.                                        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  F-CUENTAS                                                            
006100     LABEL RECORD STANDARD.                                               
006200 01  CUENTA-REG.                                                          
006300     COPY CUENTAS.                                                        
006400 FD  F-MOVIMIENTOS                                                        
006500     LABEL RECORD STANDARD.                                               
006600 01  MOVIMIENTO-REG.                                                      
006700     COPY MOVIMIENTOS.                                                    
006800 FD  F-RET-REQ                                                            
006900     LABEL RECORD STANDARD.                                               
007000 01  RETREQ-REG.                                                          
007100     05  RETREQ-USR-ID            PIC 9(09).                              
007200     05  RETREQ-NUMERO            PIC X(10).                              
007300     05  RETREQ-IMPORTE-ENT       PIC S9(17).                             
007400     05  RETREQ-IMPORTE-DEC       PIC 9(02).                              
007500     05  RETREQ-CONCEPTO          PIC X(100).                             
007600     05  FILLER                   PIC X(12).                              
007700 FD  F-RET-RPT                                                            
007800     LABEL RECORD STANDARD.                                               
007900 01  RETRPT-REG                   PIC X(80).                              
008000 WORKING-STORAGE SECTION.                                                 
008100*****************************************************************         
008200*    INDICADORES DE ESTADO DE FICHERO                                     
008300*****************************************************************         
008400 77  WS-FS-CTA                   PIC X(02).                               
008500     88  WS-CTA-OK                        VALUE "00".                     
008600 77  WS-FS-MOV                   PIC X(02).                               
008700     88  WS-MOV-OK                        VALUE "00".                     
008800 77  WS-FS-REQ                   PIC X(02).                               
008900     88  WS-REQ-OK                        VALUE "00".                     
009000     88  WS-REQ-EOF                       VALUE "10".                     
009100 77  WS-FS-RPT                   PIC X(02).                               
009200     88  WS-RPT-OK                        VALUE "00".                     
009300*****************************************************************         
009400*    FECHA Y HORA DEL PROCESO                                             
009500*****************************************************************         
009600 01  WS-FECHA-HORA-SISTEMA.                                               
009700     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
009800     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
009900                                 PIC X(08).                               
010000     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
010100         10  WS-FEC-ANO          PIC 9(04).                               
010200         10  WS-FEC-MES          PIC 9(02).                               
010300         10  WS-FEC-DIA          PIC 9(02).                               
010400     05  WS-HORA-HHMMSS          PIC 9(06).                               
010500     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
010600         10  WS-HOR-HOR          PIC 9(02).                               
010700         10  WS-HOR-MIN          PIC 9(02).                               
010800         10  WS-HOR-SEG          PIC 9(02).                               
010900     05  WS-CENTESIMAS           PIC 9(02).                               
011000     05  WS-DIF-GMT              PIC S9(04).                              
011100     05  FILLER                  PIC X(04).                               
011200 77  WS-TIMESTAMP-ISO             PIC X(26).                              
011300 77  WS-CONTADOR-REF              PIC 9(02) COMP.                         
011400 77  WS-CONTADOR-REF-ALFA         PIC 9(02).                              
011500 77  WS-REFERENCIA                PIC X(19).                              
011600*****************************************************************         
011700*    CONTADORES DE CONTROL                                                
011800*****************************************************************         
011900 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
012000 77  WS-CONT-OK                   PIC S9(07) COMP.                        
012100 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
012200*****************************************************************         
012300*    ARITMETICA DE SALDO (EN CENTIMOS PARA EVITAR DESCUADRES)             
012400*****************************************************************         
012500 77  WS-CENT-SALDO                PIC S9(19) COMP.                        
012600 77  WS-CENT-IMPORTE              PIC S9(19) COMP.                        
012700 77  WS-CENT-SALDO-POST           PIC S9(19) COMP.                        
012800*****************************************************************         
012900*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
013000*****************************************************************         
013100 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
013200     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
013300     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
013400 77  WS-CUENTA-ENCONTRADA         PIC X(01) VALUE "N".                    
013500     88  WS-SI-ENCONTRADA                  VALUE "S".                     
013600     88  WS-NO-ENCONTRADA                  VALUE "N".                     
013700 77  WS-TITULAR-OK                PIC X(01) VALUE "N".                    
013800     88  WS-SI-TITULAR                     VALUE "S".                     
013900 77  WS-SALDO-SUFICIENTE          PIC X(01) VALUE "N".                    
014000     88  WS-SI-SALDO-SUFICIENTE            VALUE "S".                     
014100 77  WS-RESULTADO-RETIRADA        PIC X(30).                              
014200 77  WS-SALDO-ANT-ENT              PIC S9(17).                            
014300 77  WS-SALDO-ANT-DEC              PIC 9(02).                             
014400*****************************************************************         
014500*    LINEAS DE INFORME                                                    
014600*****************************************************************         
014700 01  WS-CABECERA-1.                                                       
014800     05  FILLER                  PIC X(20) VALUE SPACES.                  
014900     05  FILLER                  PIC X(44) VALUE                          
015000         "UNIZARBANK - INFORME DE RETIRADAS DE FONDOS".                   
015100 01  WS-CABECERA-2.                                                       
015200     05  FILLER                  PIC X(10) VALUE "FECHA: ".               
015300     05  WS-CAB-DIA              PIC 9(02).                               
015400     05  FILLER                  PIC X(01) VALUE "-".                     
015500     05  WS-CAB-MES              PIC 9(02).                               
015600     05  FILLER                  PIC X(01) VALUE "-".                     
015700     05  WS-CAB-ANO              PIC 9(04).                               
015800 01  WS-LINEA-COLUMNAS.                                                   
015900     05  FILLER                  PIC X(12) VALUE "NRO CUENTA".            
016000     05  FILLER                  PIC X(26) VALUE "RESULTADO".             
016100     05  FILLER                  PIC X(20) VALUE "REFERENCIA".            
016200 01  WS-LINEA-DETALLE.                                                    
016300     05  WS-LIN-NUMERO           PIC X(12).                               
016400     05  WS-LIN-RESULTADO        PIC X(26).                               
016500     05  WS-LIN-REFERENCIA       PIC X(20).                               
016600     05  FILLER                  PIC X(22) VALUE SPACES.                  
016700 01  WS-LINEA-TOTALES.                                                    
016800     05  FILLER                  PIC X(20) VALUE                          
016900         "TOTAL PETICIONES...".                                           
017000     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
017100     05  FILLER                  PIC X(05) VALUE SPACES.                  
017200     05  FILLER                  PIC X(14) VALUE "REALIZADAS....".        
017300     05  WS-TOT-OK               PIC ZZZ,ZZ9.                             
017400     05  FILLER                  PIC X(05) VALUE SPACES.                  
017500     05  FILLER                  PIC X(14) VALUE "RECHAZADAS....".        
017600     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
017700 PROCEDURE DIVISION.                                                      
017800 0000-PRINCIPAL.                                                          
017900     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
018000     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
018100         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
018200     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
018300     STOP RUN.                                                            
018400 0100-INICIO.                                                             
018500     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
018600     STRING WS-FEC-ANO "-" WS-FEC-MES "-" WS-FEC-DIA "-"                  
018700         WS-HOR-HOR "." WS-HOR-MIN "." WS-HOR-SEG "."                     
018800         WS-CENTESIMAS "0000"                                             
018900         DELIMITED BY SIZE INTO WS-TIMESTAMP-ISO.                         
019000     MOVE WS-FEC-DIA TO WS-CAB-DIA.                                       
019100     MOVE WS-FEC-MES TO WS-CAB-MES.                                       
019200     MOVE WS-FEC-ANO TO WS-CAB-ANO.                                       
019300     MOVE 0 TO WS-CONT-LEIDAS.                                            
019400     MOVE 0 TO WS-CONT-OK.                                                
019500     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
019600     MOVE 1 TO WS-CONTADOR-REF.                                           
019700     OPEN INPUT F-RET-REQ.                                                
019800     IF NOT WS-REQ-OK                                                     
019900         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
020000     OPEN OUTPUT F-RET-RPT.                                               
020100     IF NOT WS-RPT-OK                                                     
020200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
020300     WRITE RETRPT-REG FROM WS-CABECERA-1.                                 
020400     WRITE RETRPT-REG FROM WS-CABECERA-2.                                 
020500     WRITE RETRPT-REG FROM WS-LINEA-COLUMNAS.                             
020600     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
020700 0100-EXIT.                                                               
020800     EXIT.                                                                
020900 0150-LEER-PETICION.                                                      
021000     READ F-RET-REQ                                                       
021100         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
021200 0150-EXIT.                                                               
021300     EXIT.                                                                
021400 0200-PROCESAR-PETICION.                                                  
021500     ADD 1 TO WS-CONT-LEIDAS.                                             
021600     MOVE SPACES TO WS-LIN-NUMERO.                                        
021700     MOVE RETREQ-NUMERO TO WS-LIN-NUMERO.                                 
021800     MOVE SPACES TO WS-LIN-REFERENCIA.                                    
021900     MOVE SPACES TO WS-RESULTADO-RETIRADA.                                
022000     SET WS-NO-ENCONTRADA TO TRUE.                                        
022100     MOVE "N" TO WS-TITULAR-OK.                                           
022200     MOVE "N" TO WS-SALDO-SUFICIENTE.                                     
022300     OPEN I-O F-CUENTAS.                                                  
022400     IF NOT WS-CTA-OK                                                     
022500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
022600     PERFORM 0300-LOCALIZAR-CUENTA THRU 0300-EXIT.                        
022700     IF WS-SI-ENCONTRADA                                                  
022800         PERFORM 0400-VERIFICAR-TITULAR THRU 0400-EXIT.                   
022900     IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                                
023000         PERFORM 0500-COMPROBAR-SALDO THRU 0500-EXIT.                     
023100     IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                                
023200             AND WS-SI-SALDO-SUFICIENTE                                   
023300         PERFORM 0600-APLICAR-RETIRADA THRU 0600-EXIT                     
023400         MOVE "RETIRADA REALIZADA" TO WS-RESULTADO-RETIRADA               
023500         MOVE WS-REFERENCIA TO WS-LIN-REFERENCIA                          
023600         ADD 1 TO WS-CONT-OK                                              
023700     ELSE                                                                 
023800         IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                            
023900             MOVE "SALDO INSUFICIENTE" TO WS-RESULTADO-RETIRADA           
024000         ELSE                                                             
024100             MOVE "CUENTA NO ENCONTRADA" TO WS-RESULTADO-RETIRADA         
024200         END-IF                                                           
024300         ADD 1 TO WS-CONT-RECHAZADAS.                                     
024400     CLOSE F-CUENTAS.                                                     
024500     MOVE WS-RESULTADO-RETIRADA TO WS-LIN-RESULTADO.                      
024600     WRITE RETRPT-REG FROM WS-LINEA-DETALLE.                              
024700     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
024800 0200-EXIT.                                                               
024900     EXIT.                                                                
025000 0300-LOCALIZAR-CUENTA.                                                   
025100 0310-LEER-CUENTA.                                                        
025200     READ F-CUENTAS NEXT RECORD                                           
025300         AT END GO TO 0300-EXIT.                                          
025400     IF CTA-NUMERO = RETREQ-NUMERO                                        
025500         SET WS-SI-ENCONTRADA TO TRUE                                     
025600         GO TO 0300-EXIT.                                                 
025700     GO TO 0310-LEER-CUENTA.                                              
025800 0300-EXIT.                                                               
025900     EXIT.                                                                
026000 0400-VERIFICAR-TITULAR.                                                  
026100*    UNA CUENTA DE OTRO TITULAR SE TRATA IGUAL QUE UNA CUENTA             
026200*    INEXISTENTE DE CARA AL PETICIONARIO.                                 
026300     IF CTA-USR-ID = RETREQ-USR-ID                                        
026400         MOVE "S" TO WS-TITULAR-OK                                        
026500     ELSE                                                                 
026600         MOVE "N" TO WS-TITULAR-OK                                        
026700         SET WS-NO-ENCONTRADA TO TRUE.                                    
026800 0400-EXIT.                                                               
026900     EXIT.                                                                
027000 0500-COMPROBAR-SALDO.                                                    
027100     COMPUTE WS-CENT-SALDO =                                              
027200         (CTA-SALDO-ENT * 100) + CTA-SALDO-DEC.                           
027300     COMPUTE WS-CENT-IMPORTE =                                            
027400         (RETREQ-IMPORTE-ENT * 100) + RETREQ-IMPORTE-DEC.                 
027500     IF WS-CENT-SALDO >= WS-CENT-IMPORTE                                  
027600         MOVE "S" TO WS-SALDO-SUFICIENTE.                                 
027700 0500-EXIT.                                                               
027800     EXIT.                                                                
027900 0600-APLICAR-RETIRADA.                                                   
028000     MOVE CTA-SALDO-ENT TO WS-SALDO-ANT-ENT.                              
028100     MOVE CTA-SALDO-DEC TO WS-SALDO-ANT-DEC.                              
028200     COMPUTE WS-CENT-SALDO-POST =                                         
028300         WS-CENT-SALDO - WS-CENT-IMPORTE.                                 
028400     COMPUTE CTA-SALDO-ENT =                                              
028500         WS-CENT-SALDO-POST / 100.                                        
028600     COMPUTE CTA-SALDO-DEC =                                              
028700         WS-CENT-SALDO-POST - (CTA-SALDO-ENT * 100).                      
028800     REWRITE CUENTA-REG.                                                  
028900     IF NOT WS-CTA-OK                                                     
029000         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
029100     PERFORM 0700-GENERAR-REFERENCIA THRU 0700-EXIT.                      
029200     PERFORM 0800-GRABAR-MOVIMIENTO THRU 0800-EXIT.                       
029300 0600-EXIT.                                                               
029400     EXIT.                                                                
029500 0700-GENERAR-REFERENCIA.                                                 
029600     ADD 1 TO WS-CONTADOR-REF.                                            
029700     IF WS-CONTADOR-REF > 99                                              
029800         MOVE 1 TO WS-CONTADOR-REF.                                       
029900     MOVE WS-CONTADOR-REF TO WS-CONTADOR-REF-ALFA.                        
030000     STRING "TXN" WS-FECHA-AAAAMMDD WS-HORA-HHMMSS                        
030100         WS-CONTADOR-REF-ALFA                                             
030200         DELIMITED BY SIZE INTO WS-REFERENCIA.                            
030300 0700-EXIT.                                                               
030400     EXIT.                                                                
030500 0800-GRABAR-MOVIMIENTO.                                                  
030600     OPEN EXTEND F-MOVIMIENTOS.                                           
030700     IF NOT WS-MOV-OK                                                     
030800         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
030900     INITIALIZE MOVIMIENTO-REG.                                           
031000     MOVE CTA-ID TO MOV-CTA-ID.                                           
031100     SET MOV-RETIRADA TO TRUE.                                            
031200     MOVE RETREQ-IMPORTE-ENT TO MOV-IMPORTE-ENT.                          
031300     MOVE RETREQ-IMPORTE-DEC TO MOV-IMPORTE-DEC.                          
031400     MOVE WS-SALDO-ANT-ENT TO MOV-SALDO-ANT-ENT.                          
031500     MOVE WS-SALDO-ANT-DEC TO MOV-SALDO-ANT-DEC.                          
031600     MOVE CTA-SALDO-ENT TO MOV-SALDO-POST-ENT.                            
031700     MOVE CTA-SALDO-DEC TO MOV-SALDO-POST-DEC.                            
031800     MOVE RETREQ-CONCEPTO TO MOV-CONCEPTO.                                
031900     MOVE WS-REFERENCIA TO MOV-REFERENCIA.                                
032000     MOVE CTA-NUMERO TO MOV-CTA-ORIGEN.                                   
032100     MOVE SPACES TO MOV-CTA-DESTINO.                                      
032200     MOVE WS-TIMESTAMP-ISO TO MOV-FECHA-HORA.                             
032300     WRITE MOVIMIENTO-REG.                                                
032400     CLOSE F-MOVIMIENTOS.                                                 
032500 0800-EXIT.                                                               
032600     EXIT.                                                                
032700 0900-FIN-PROCESO.                                                        
032800     MOVE WS-CONT-LEIDAS TO WS-TOT-LEIDAS.                                
032900     MOVE WS-CONT-OK TO WS-TOT-OK.                                        
033000     MOVE WS-CONT-RECHAZADAS TO WS-TOT-RECHAZADAS.                        
033100     WRITE RETRPT-REG FROM WS-LINEA-TOTALES.                              
033200     CLOSE F-RET-REQ.                                                     
033300     CLOSE F-RET-RPT.                                                     
033400 0900-EXIT.                                                               
033500     EXIT.                                                                
033600 9999-ERROR-FICHERO.                                                      
033700     DISPLAY "BANK4 - ERROR DE FICHERO - CTA=" WS-FS-CTA                  
033800         " MOV=" WS-FS-MOV.                                               
033900     STOP RUN.                                                            
034000 9999-EXIT.                                                               
034100     EXIT.                                                                
