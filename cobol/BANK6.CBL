000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK6.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   09-05-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK6 - TRASPASO ENTRE CUENTAS                                       
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE TRASPASO (TRFREQ), LOCALIZA          
001300*    LA CUENTA ORIGEN Y COMPRUEBA TITULARIDAD, VALIDA LA CUENTA           
001400*    DESTINO (DEBE EXISTIR Y SER DISTINTA DE LA ORIGEN), COMPRUEBA        
001500*    SALDO SUFICIENTE EN ORIGEN, Y GRABA DOS APUNTES EN                   
001600*    MOVIMIENTOS.DAT (CARGO EN ORIGEN, ABONO EN DESTINO) QUE              
001700*    COMPARTEN LA MISMA MOV-REFERENCIA.  CADA LOCALIZACION Y CADA         
001800*    ACTUALIZACION DE CUENTAS.DAT SE HACE CON SU PROPIA PASADA            
001900*    COMPLETA AL FICHERO, YA QUE AL SER SECUENCIAL NO SE PUEDE            
002000*    RETROCEDER SOBRE UN REGISTRO YA LEIDO - VER CRT-148.                 
002100*                                                                         
002200*****************************************************************         
002300* HISTORIAL DE CAMBIOS                                                    
002400*-----------+--------+---------------------------------+--------          
002500* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002600*-----------+--------+---------------------------------+--------          
002700* 09-05-87  | JOLIVAN| VERSION INICIAL - TRASPASO DE    |CRT-047          
002800*           |        | TARJETA A TARJETA, AHORA COMO     |                
002900*           |        | TRASPASO DE CUENTA A CUENTA       |                
003000* 14-07-93  | RGIL   | SE GRABAN DOS APUNTES (CARGO Y   |CRT-088          
003100*           |        | ABONO) EN LUGAR DE UNO SOLO       |                
003200*           |        | DUPLICADO - VER MOV-CTA-ORIGEN/   |                
003300*           |        | MOV-CTA-DESTINO                   |                
003400* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN LOS|CRT-102          
003500*           |        | COPY CUENTAS Y MOVIMIENTOS        |                
003600* 11-11-98  | MSANZ  | REVISION Y2K - MOV-FECHA-HORA YA |CRT-119          
003700*           |        | ERA ALFANUMERICO, NO PROCEDEN    |                 
003800*           |        | CAMBIOS                           |                
003900* 23-05-02  | PIBOR  | AMBOS APUNTES DEL TRASPASO PASAN |CRT-139          
004000*           |        | A COMPARTIR LA MISMA MOV-        |                 
004100*           |        | REFERENCIA PARA FACILITAR EL      |                
004200*           |        | CUADRE POSTERIOR                  |                
004300* 30-09-04  | PIBOR  | CADA LOCALIZACION Y REGRABACION  |CRT-148          
004400*           |        | DE CUENTAS.DAT PASA A HACER SU   |                 
004500*           |        | PROPIA PASADA COMPLETA AL        |                 
004600*           |        | FICHERO (CORRECCION DE UN        |                 
004700*           |        | DESCUADRE EN TRASPASOS ENTRE     |                 
004800*           |        | CUENTAS NO CONSECUTIVAS)          |                
004900*****************************************************************         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SOURCE-COMPUTER.   IBM-370.                                              
005300 OBJECT-COMPUTER.   IBM-370.                                              
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-FS-CTA.                                        
006200     SELECT F-MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"                         
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-FS-MOV.                                        
006500     SELECT F-TRF-REQ ASSIGN TO "TRFREQ"                                  
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-FS-REQ.                                        
006800     SELECT F-TRF-RPT ASSIGN TO "TRFRPT"                                  
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WS-FS-RPT.                                        
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  F-CUENTAS                                                            
007400     LABEL RECORD STANDARD.                                               
007500 01  CUENTA-REG.                                                          
007600     COPY CUENTAS.                                                        
007700 FD  F-MOVIMIENTOS                                                        
007800     LABEL RECORD STANDARD.                                               
007900 01  MOVIMIENTO-REG.                                                      
008000     COPY MOVIMIENTOS.                                                    
008100 FD  F-TRF-REQ                                                            
008200     LABEL RECORD STANDARD.                                               
008300 01  TRFREQ-REG.                                                          
008400     05  TRFREQ-USR-ID             PIC 9(09).                             
008500     05  TRFREQ-NUMERO-ORIGEN      PIC X(10).                             
008600     05  TRFREQ-NUMERO-DESTINO     PIC X(10).                             
008700     05  TRFREQ-IMPORTE-ENT        PIC S9(17).                            
008800     05  TRFREQ-IMPORTE-DEC        PIC 9(02).                             
008900     05  TRFREQ-CONCEPTO           PIC X(100).                            
009000     05  FILLER                    PIC X(12).                             
009100 FD  F-TRF-RPT                                                            
009200     LABEL RECORD STANDARD.                                               
009300 01  TRFRPT-REG                    PIC X(80).                             
009400 WORKING-STORAGE SECTION.                                                 
009500*****************************************************************         
009600*    INDICADORES DE ESTADO DE FICHERO                                     
009700*****************************************************************         
009800 77  WS-FS-CTA                   PIC X(02).                               
009900     88  WS-CTA-OK                        VALUE "00".                     
010000 77  WS-FS-MOV                   PIC X(02).                               
010100     88  WS-MOV-OK                        VALUE "00".                     
010200 77  WS-FS-REQ                   PIC X(02).                               
010300     88  WS-REQ-OK                        VALUE "00".                     
010400     88  WS-REQ-EOF                       VALUE "10".                     
010500 77  WS-FS-RPT                   PIC X(02).                               
010600     88  WS-RPT-OK                        VALUE "00".                     
010700*****************************************************************         
010800*    FECHA Y HORA DEL PROCESO                                             
010900*****************************************************************         
011000 01  WS-FECHA-HORA-SISTEMA.                                               
011100     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
011200     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
011300                                 PIC X(08).                               
011400     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
011500         10  WS-FEC-ANO          PIC 9(04).                               
011600         10  WS-FEC-MES          PIC 9(02).                               
011700         10  WS-FEC-DIA          PIC 9(02).                               
011800     05  WS-HORA-HHMMSS          PIC 9(06).                               
011900     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
012000         10  WS-HOR-HOR          PIC 9(02).                               
012100         10  WS-HOR-MIN          PIC 9(02).                               
012200         10  WS-HOR-SEG          PIC 9(02).                               
012300     05  WS-CENTESIMAS           PIC 9(02).                               
012400     05  WS-DIF-GMT              PIC S9(04).                              
012500     05  FILLER                  PIC X(04).                               
012600 77  WS-TIMESTAMP-ISO             PIC X(26).                              
012700 77  WS-CONTADOR-REF              PIC 9(02) COMP.                         
012800 77  WS-CONTADOR-REF-ALFA         PIC 9(02).                              
012900 77  WS-REFERENCIA                PIC X(19).                              
013000*****************************************************************         
013100*    CONTADORES DE CONTROL                                                
013200*****************************************************************         
013300 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
013400 77  WS-CONT-OK                   PIC S9(07) COMP.                        
013500 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
013600*****************************************************************         
013700*    ARITMETICA DE SALDO (EN CENTIMOS PARA EVITAR DESCUADRES)             
013800*****************************************************************         
013900 77  WS-CENT-SALDO-ORIGEN          PIC S9(19) COMP.                       
014000 77  WS-CENT-SALDO-DESTINO         PIC S9(19) COMP.                       
014100 77  WS-CENT-IMPORTE               PIC S9(19) COMP.                       
014200*****************************************************************         
014300*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
014400*****************************************************************         
014500 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
014600     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
014700     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
014800 77  WS-ORIGEN-ENCONTRADA         PIC X(01) VALUE "N".                    
014900     88  WS-SI-ORIGEN-ENCONTRADA           VALUE "S".                     
015000     88  WS-NO-ORIGEN-ENCONTRADA           VALUE "N".                     
015100 77  WS-TITULAR-OK                PIC X(01) VALUE "N".                    
015200     88  WS-SI-TITULAR                     VALUE "S".                     
015300 77  WS-DESTINO-VALIDO            PIC X(01) VALUE "N".                    
015400     88  WS-SI-DESTINO-VALIDO              VALUE "S".                     
015500 77  WS-DESTINO-ENCONTRADA        PIC X(01) VALUE "N".                    
015600     88  WS-SI-DESTINO-ENCONTRADA          VALUE "S".                     
015700 77  WS-SALDO-SUFICIENTE          PIC X(01) VALUE "N".                    
015800     88  WS-SI-SALDO-SUFICIENTE            VALUE "S".                     
015900 77  WS-RESULTADO-TRASPASO        PIC X(30).                              
016000 77  WS-CTA-ID-ORIGEN              PIC 9(09).                             
016100 77  WS-CTA-NUMERO-ORIGEN          PIC X(10).                             
016200 77  WS-CTA-ID-DESTINO             PIC 9(09).                             
016300 77  WS-CTA-NUMERO-DESTINO         PIC X(10).                             
016400 77  WS-SALDO-ANT-ORIGEN-ENT       PIC S9(17).                            
016500 77  WS-SALDO-ANT-ORIGEN-DEC       PIC 9(02).                             
016600 77  WS-SALDO-POST-ORIGEN-ENT      PIC S9(17).                            
016700 77  WS-SALDO-POST-ORIGEN-DEC      PIC 9(02).                             
016800 77  WS-SALDO-ANT-DESTINO-ENT      PIC S9(17).                            
016900 77  WS-SALDO-ANT-DESTINO-DEC      PIC 9(02).                             
017000 77  WS-SALDO-POST-DESTINO-ENT     PIC S9(17).                            
017100 77  WS-SALDO-POST-DESTINO-DEC     PIC 9(02).                             
017200*****************************************************************         
017300*    LINEAS DE INFORME                                                    
017400*****************************************************************         
017500 01  WS-CABECERA-1.                                                       
017600     05  FILLER                  PIC X(20) VALUE SPACES.                  
017700     05  FILLER                  PIC X(44) VALUE                          
017800         "UNIZARBANK - INFORME DE TRASPASOS".                             
017900 01  WS-CABECERA-2.                                                       
018000     05  FILLER                  PIC X(10) VALUE "FECHA: ".               
018100     05  WS-CAB-DIA              PIC 9(02).                               
018200     05  FILLER                  PIC X(01) VALUE "-".                     
018300     05  WS-CAB-MES              PIC 9(02).                               
018400     05  FILLER                  PIC X(01) VALUE "-".                     
018500     05  WS-CAB-ANO              PIC 9(04).                               
018600 01  WS-LINEA-COLUMNAS.                                                   
018700     05  FILLER                  PIC X(12) VALUE "ORIGEN".                
018800     05  FILLER                  PIC X(12) VALUE "DESTINO".               
018900     05  FILLER                  PIC X(26) VALUE "RESULTADO".             
019000     05  FILLER                  PIC X(20) VALUE "REFERENCIA".            
019100 01  WS-LINEA-DETALLE.                                                    
019200     05  WS-LIN-ORIGEN           PIC X(12).                               
019300     05  WS-LIN-DESTINO          PIC X(12).                               
019400     05  WS-LIN-RESULTADO        PIC X(26).                               
019500     05  WS-LIN-REFERENCIA       PIC X(20).                               
019600     05  FILLER                  PIC X(10) VALUE SPACES.                  
019700 01  WS-LINEA-TOTALES.                                                    
019800     05  FILLER                  PIC X(20) VALUE                          
019900         "TOTAL PETICIONES...".                                           
020000     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
020100     05  FILLER                  PIC X(05) VALUE SPACES.                  
020200     05  FILLER                  PIC X(14) VALUE "REALIZADOS....".        
020300     05  WS-TOT-OK               PIC ZZZ,ZZ9.                             
020400     05  FILLER                  PIC X(05) VALUE SPACES.                  
020500     05  FILLER                  PIC X(14) VALUE "RECHAZADOS....".        
020600     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
020700 PROCEDURE DIVISION.                                                      
020800 0000-PRINCIPAL.                                                          
020900     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
021000     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
021100         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
021200     PERFORM 0950-FIN-PROCESO THRU 0950-EXIT.                             
021300     STOP RUN.                                                            
021400 0100-INICIO.                                                             
021500     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
021600     STRING WS-FEC-ANO "-" WS-FEC-MES "-" WS-FEC-DIA "-"                  
021700         WS-HOR-HOR "." WS-HOR-MIN "." WS-HOR-SEG "."                     
021800         WS-CENTESIMAS "0000"                                             
021900         DELIMITED BY SIZE INTO WS-TIMESTAMP-ISO.                         
022000     MOVE WS-FEC-DIA TO WS-CAB-DIA.                                       
022100     MOVE WS-FEC-MES TO WS-CAB-MES.                                       
022200     MOVE WS-FEC-ANO TO WS-CAB-ANO.                                       
022300     MOVE 0 TO WS-CONT-LEIDAS.                                            
022400     MOVE 0 TO WS-CONT-OK.                                                
022500     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
022600     MOVE 1 TO WS-CONTADOR-REF.                                           
022700     OPEN INPUT F-TRF-REQ.                                                
022800     IF NOT WS-REQ-OK                                                     
022900         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
023000     OPEN OUTPUT F-TRF-RPT.                                               
023100     IF NOT WS-RPT-OK                                                     
023200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
023300     WRITE TRFRPT-REG FROM WS-CABECERA-1.                                 
023400     WRITE TRFRPT-REG FROM WS-CABECERA-2.                                 
023500     WRITE TRFRPT-REG FROM WS-LINEA-COLUMNAS.                             
023600     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
023700 0100-EXIT.                                                               
023800     EXIT.                                                                
023900 0150-LEER-PETICION.                                                      
024000     READ F-TRF-REQ                                                       
024100         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
024200 0150-EXIT.                                                               
024300     EXIT.                                                                
024400 0200-PROCESAR-PETICION.                                                  
024500     ADD 1 TO WS-CONT-LEIDAS.                                             
024600     MOVE SPACES TO WS-LIN-ORIGEN.                                        
024700     MOVE TRFREQ-NUMERO-ORIGEN TO WS-LIN-ORIGEN.                          
024800     MOVE SPACES TO WS-LIN-DESTINO.                                       
024900     MOVE TRFREQ-NUMERO-DESTINO TO WS-LIN-DESTINO.                        
025000     MOVE SPACES TO WS-LIN-REFERENCIA.                                    
025100     MOVE SPACES TO WS-RESULTADO-TRASPASO.                                
025200     SET WS-NO-ORIGEN-ENCONTRADA TO TRUE.                                 
025300     MOVE "N" TO WS-TITULAR-OK.                                           
025400     MOVE "N" TO WS-DESTINO-ENCONTRADA.                                   
025500     MOVE "N" TO WS-SALDO-SUFICIENTE.                                     
025600     PERFORM 0300-VALIDAR-DESTINO THRU 0300-EXIT.                         
025700     PERFORM 0400-LOCALIZAR-ORIGEN THRU 0400-EXIT.                        
025800     IF WS-SI-ORIGEN-ENCONTRADA                                           
025900         PERFORM 0500-VERIFICAR-TITULAR THRU 0500-EXIT.                   
026000     IF WS-SI-ORIGEN-ENCONTRADA AND WS-SI-TITULAR                         
026100             AND WS-SI-DESTINO-VALIDO                                     
026200         PERFORM 0600-LOCALIZAR-DESTINO THRU 0600-EXIT.                   
026300     IF WS-SI-ORIGEN-ENCONTRADA AND WS-SI-TITULAR                         
026400             AND WS-SI-DESTINO-VALIDO AND WS-SI-DESTINO-ENCONTRADA        
026500         PERFORM 0700-COMPROBAR-SALDO THRU 0700-EXIT.                     
026600     IF WS-SI-ORIGEN-ENCONTRADA AND WS-SI-TITULAR                         
026700             AND WS-SI-DESTINO-VALIDO AND WS-SI-DESTINO-ENCONTRADA        
026800             AND WS-SI-SALDO-SUFICIENTE                                   
026900         PERFORM 0750-GENERAR-REFERENCIA THRU 0750-EXIT                   
027000         PERFORM 0800-CARGO-ORIGEN THRU 0800-EXIT                         
027100         PERFORM 0850-ABONO-DESTINO THRU 0850-EXIT                        
027200         MOVE "TRASPASO REALIZADO" TO WS-RESULTADO-TRASPASO               
027300         MOVE WS-REFERENCIA TO WS-LIN-REFERENCIA                          
027400         ADD 1 TO WS-CONT-OK                                              
027500     ELSE                                                                 
027600         IF NOT WS-SI-DESTINO-VALIDO                                      
027700             MOVE "CUENTA DESTINO NO VALIDA" TO                           
027800                 WS-RESULTADO-TRASPASO                                    
027900         ELSE                                                             
028000             IF WS-SI-ORIGEN-ENCONTRADA AND WS-SI-TITULAR                 
028100                     AND WS-SI-DESTINO-ENCONTRADA                         
028200                 MOVE "SALDO INSUFICIENTE" TO                             
028300                     WS-RESULTADO-TRASPASO                                
028400             ELSE                                                         
028500                 MOVE "CUENTA NO ENCONTRADA" TO                           
028600                     WS-RESULTADO-TRASPASO                                
028700             END-IF                                                       
028800         END-IF                                                           
028900         ADD 1 TO WS-CONT-RECHAZADAS.                                     
029000     MOVE WS-RESULTADO-TRASPASO TO WS-LIN-RESULTADO.                      
029100     WRITE TRFRPT-REG FROM WS-LINEA-DETALLE.                              
029200     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
029300 0200-EXIT.                                                               
029400     EXIT.                                                                
029500 0300-VALIDAR-DESTINO.                                                    
029600*    LA CUENTA DESTINO DEBE ESTAR INFORMADA Y SER DISTINTA DE LA          
029700*    CUENTA ORIGEN (NO SE PERMITE TRASPASO DE UNA CUENTA A SI             
029800*    MISMA) - VER CRT-047.                                                
029900     IF TRFREQ-NUMERO-DESTINO = SPACES                                    
030000         MOVE "N" TO WS-DESTINO-VALIDO                                    
030100     ELSE                                                                 
030200         IF TRFREQ-NUMERO-DESTINO = TRFREQ-NUMERO-ORIGEN                  
030300             MOVE "N" TO WS-DESTINO-VALIDO                                
030400         ELSE                                                             
030500             MOVE "S" TO WS-DESTINO-VALIDO                                
030600         END-IF                                                           
030700     END-IF.                                                              
030800 0300-EXIT.                                                               
030900     EXIT.                                                                
031000 0400-LOCALIZAR-ORIGEN.                                                   
031100*    PASADA COMPLETA E INDEPENDIENTE AL FICHERO DE CUENTAS PARA           
031200*    LOCALIZAR LA CUENTA ORIGEN.                                          
031300     OPEN INPUT F-CUENTAS.                                                
031400     IF NOT WS-CTA-OK                                                     
031500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
031600 0410-LEER-CUENTA-ORIGEN.                                                 
031700     READ F-CUENTAS NEXT RECORD                                           
031800         AT END GO TO 0420-CIERRE-ORIGEN.                                 
031900     IF CTA-NUMERO = TRFREQ-NUMERO-ORIGEN                                 
032000         SET WS-SI-ORIGEN-ENCONTRADA TO TRUE                              
032100         MOVE CTA-ID TO WS-CTA-ID-ORIGEN                                  
032200         MOVE CTA-NUMERO TO WS-CTA-NUMERO-ORIGEN                          
032300         MOVE CTA-SALDO-ENT TO WS-SALDO-ANT-ORIGEN-ENT                    
032400         MOVE CTA-SALDO-DEC TO WS-SALDO-ANT-ORIGEN-DEC                    
032500         COMPUTE WS-CENT-SALDO-ORIGEN =                                   
032600             (CTA-SALDO-ENT * 100) + CTA-SALDO-DEC                        
032700         GO TO 0420-CIERRE-ORIGEN.                                        
032800     GO TO 0410-LEER-CUENTA-ORIGEN.                                       
032900 0420-CIERRE-ORIGEN.                                                      
033000     CLOSE F-CUENTAS.                                                     
033100 0400-EXIT.                                                               
033200     EXIT.                                                                
033300 0500-VERIFICAR-TITULAR.                                                  
033400*    UNA CUENTA ORIGEN DE OTRO TITULAR SE TRATA IGUAL QUE UNA             
033500*    CUENTA INEXISTENTE DE CARA AL PETICIONARIO.                          
033600     IF CTA-USR-ID = TRFREQ-USR-ID                                        
033700         MOVE "S" TO WS-TITULAR-OK                                        
033800     ELSE                                                                 
033900         MOVE "N" TO WS-TITULAR-OK                                        
034000         SET WS-NO-ORIGEN-ENCONTRADA TO TRUE.                             
034100 0500-EXIT.                                                               
034200     EXIT.                                                                
034300 0600-LOCALIZAR-DESTINO.                                                  
034400*    PASADA COMPLETA E INDEPENDIENTE AL FICHERO DE CUENTAS PARA           
034500*    LOCALIZAR LA CUENTA DESTINO.                                         
034600     OPEN INPUT F-CUENTAS.                                                
034700     IF NOT WS-CTA-OK                                                     
034800         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
034900 0610-LEER-CUENTA-DESTINO.                                                
035000     READ F-CUENTAS NEXT RECORD                                           
035100         AT END GO TO 0620-CIERRE-DESTINO.                                
035200     IF CTA-NUMERO = TRFREQ-NUMERO-DESTINO                                
035300         SET WS-SI-DESTINO-ENCONTRADA TO TRUE                             
035400         MOVE CTA-ID TO WS-CTA-ID-DESTINO                                 
035500         MOVE CTA-NUMERO TO WS-CTA-NUMERO-DESTINO                         
035600         MOVE CTA-SALDO-ENT TO WS-SALDO-ANT-DESTINO-ENT                   
035700         MOVE CTA-SALDO-DEC TO WS-SALDO-ANT-DESTINO-DEC                   
035800         COMPUTE WS-CENT-SALDO-DESTINO =                                  
035900             (CTA-SALDO-ENT * 100) + CTA-SALDO-DEC                        
036000         GO TO 0620-CIERRE-DESTINO.                                       
036100     GO TO 0610-LEER-CUENTA-DESTINO.                                      
036200 0620-CIERRE-DESTINO.                                                     
036300     CLOSE F-CUENTAS.                                                     
036400 0600-EXIT.                                                               
036500     EXIT.                                                                
036600 0700-COMPROBAR-SALDO.                                                    
036700     COMPUTE WS-CENT-IMPORTE =                                            
036800         (TRFREQ-IMPORTE-ENT * 100) + TRFREQ-IMPORTE-DEC.                 
036900     IF WS-CENT-SALDO-ORIGEN >= WS-CENT-IMPORTE                           
037000         MOVE "S" TO WS-SALDO-SUFICIENTE.                                 
037100 0700-EXIT.                                                               
037200     EXIT.                                                                
037300 0750-GENERAR-REFERENCIA.                                                 
037400     ADD 1 TO WS-CONTADOR-REF.                                            
037500     IF WS-CONTADOR-REF > 99                                              
037600         MOVE 1 TO WS-CONTADOR-REF.                                       
037700     MOVE WS-CONTADOR-REF TO WS-CONTADOR-REF-ALFA.                        
037800     STRING "TXN" WS-FECHA-AAAAMMDD WS-HORA-HHMMSS                        
037900         WS-CONTADOR-REF-ALFA                                             
038000         DELIMITED BY SIZE INTO WS-REFERENCIA.                            
038100 0750-EXIT.                                                               
038200     EXIT.                                                                
038300 0800-CARGO-ORIGEN.                                                       
038400*    SEGUNDA PASADA AL FICHERO DE CUENTAS, ESTA VEZ EN                    
038500*    ACTUALIZACION, PARA CARGAR EL IMPORTE EN LA CUENTA ORIGEN.           
038600     COMPUTE WS-CENT-SALDO-ORIGEN =                                       
038700         WS-CENT-SALDO-ORIGEN - WS-CENT-IMPORTE.                          
038800     COMPUTE WS-SALDO-POST-ORIGEN-ENT =                                   
038900         WS-CENT-SALDO-ORIGEN / 100.                                      
039000     COMPUTE WS-SALDO-POST-ORIGEN-DEC =                                   
039100         WS-CENT-SALDO-ORIGEN -                                           
039200             (WS-SALDO-POST-ORIGEN-ENT * 100).                            
039300     OPEN I-O F-CUENTAS.                                                  
039400     IF NOT WS-CTA-OK                                                     
039500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
039600 0810-BUSCAR-ORIGEN.                                                      
039700     READ F-CUENTAS NEXT RECORD                                           
039800         AT END GO TO 0820-CIERRE-CARGO.                                  
039900     IF CTA-NUMERO NOT = WS-CTA-NUMERO-ORIGEN                             
040000         GO TO 0810-BUSCAR-ORIGEN.                                        
040100     MOVE WS-SALDO-POST-ORIGEN-ENT TO CTA-SALDO-ENT.                      
040200     MOVE WS-SALDO-POST-ORIGEN-DEC TO CTA-SALDO-DEC.                      
040300     REWRITE CUENTA-REG.                                                  
040400 0820-CIERRE-CARGO.                                                       
040500     CLOSE F-CUENTAS.                                                     
040600     INITIALIZE MOVIMIENTO-REG.                                           
040700     MOVE WS-CTA-ID-ORIGEN TO MOV-CTA-ID.                                 
040800     SET MOV-TRASPASO-SALE TO TRUE.                                       
040900     MOVE TRFREQ-IMPORTE-ENT TO MOV-IMPORTE-ENT.                          
041000     MOVE TRFREQ-IMPORTE-DEC TO MOV-IMPORTE-DEC.                          
041100     MOVE WS-SALDO-ANT-ORIGEN-ENT TO MOV-SALDO-ANT-ENT.                   
041200     MOVE WS-SALDO-ANT-ORIGEN-DEC TO MOV-SALDO-ANT-DEC.                   
041300     MOVE WS-SALDO-POST-ORIGEN-ENT TO MOV-SALDO-POST-ENT.                 
041400     MOVE WS-SALDO-POST-ORIGEN-DEC TO MOV-SALDO-POST-DEC.                 
041500     MOVE TRFREQ-CONCEPTO TO MOV-CONCEPTO.                                
041600     MOVE WS-REFERENCIA TO MOV-REFERENCIA.                                
041700     MOVE WS-CTA-NUMERO-ORIGEN TO MOV-CTA-ORIGEN.                         
041800     MOVE WS-CTA-NUMERO-DESTINO TO MOV-CTA-DESTINO.                       
041900     MOVE WS-TIMESTAMP-ISO TO MOV-FECHA-HORA.                             
042000     PERFORM 0900-GRABAR-MOVIMIENTO THRU 0900-EXIT-MOV.                   
042100 0800-EXIT.                                                               
042200     EXIT.                                                                
042300 0850-ABONO-DESTINO.                                                      
042400*    TERCERA PASADA AL FICHERO DE CUENTAS, EN ACTUALIZACION, PARA         
042500*    ABONAR EL IMPORTE EN LA CUENTA DESTINO.                              
042600     COMPUTE WS-CENT-SALDO-DESTINO =                                      
042700         WS-CENT-SALDO-DESTINO + WS-CENT-IMPORTE.                         
042800     COMPUTE WS-SALDO-POST-DESTINO-ENT =                                  
042900         WS-CENT-SALDO-DESTINO / 100.                                     
043000     COMPUTE WS-SALDO-POST-DESTINO-DEC =                                  
043100         WS-CENT-SALDO-DESTINO -                                          
043200             (WS-SALDO-POST-DESTINO-ENT * 100).                           
043300     OPEN I-O F-CUENTAS.                                                  
043400     IF NOT WS-CTA-OK                                                     
043500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
043600 0860-BUSCAR-DESTINO.                                                     
043700     READ F-CUENTAS NEXT RECORD                                           
043800         AT END GO TO 0870-CIERRE-ABONO.                                  
043900     IF CTA-NUMERO NOT = WS-CTA-NUMERO-DESTINO                            
044000         GO TO 0860-BUSCAR-DESTINO.                                       
044100     MOVE WS-SALDO-POST-DESTINO-ENT TO CTA-SALDO-ENT.                     
044200     MOVE WS-SALDO-POST-DESTINO-DEC TO CTA-SALDO-DEC.                     
044300     REWRITE CUENTA-REG.                                                  
044400 0870-CIERRE-ABONO.                                                       
044500     CLOSE F-CUENTAS.                                                     
044600     INITIALIZE MOVIMIENTO-REG.                                           
044700     MOVE WS-CTA-ID-DESTINO TO MOV-CTA-ID.                                
044800     SET MOV-TRASPASO-ENTRA TO TRUE.                                      
044900     MOVE TRFREQ-IMPORTE-ENT TO MOV-IMPORTE-ENT.                          
045000     MOVE TRFREQ-IMPORTE-DEC TO MOV-IMPORTE-DEC.                          
045100     MOVE WS-SALDO-ANT-DESTINO-ENT TO MOV-SALDO-ANT-ENT.                  
045200     MOVE WS-SALDO-ANT-DESTINO-DEC TO MOV-SALDO-ANT-DEC.                  
045300     MOVE WS-SALDO-POST-DESTINO-ENT TO MOV-SALDO-POST-ENT.                
045400     MOVE WS-SALDO-POST-DESTINO-DEC TO MOV-SALDO-POST-DEC.                
045500     MOVE TRFREQ-CONCEPTO TO MOV-CONCEPTO.                                
045600     MOVE WS-REFERENCIA TO MOV-REFERENCIA.                                
045700     MOVE WS-CTA-NUMERO-ORIGEN TO MOV-CTA-ORIGEN.                         
045800     MOVE WS-CTA-NUMERO-DESTINO TO MOV-CTA-DESTINO.                       
045900     MOVE WS-TIMESTAMP-ISO TO MOV-FECHA-HORA.                             
046000     PERFORM 0900-GRABAR-MOVIMIENTO THRU 0900-EXIT-MOV.                   
046100 0850-EXIT.                                                               
046200     EXIT.                                                                
046300 0900-GRABAR-MOVIMIENTO.                                                  
046400     OPEN EXTEND F-MOVIMIENTOS.                                           
046500     IF NOT WS-MOV-OK                                                     
046600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
046700     WRITE MOVIMIENTO-REG.                                                
046800     CLOSE F-MOVIMIENTOS.                                                 
046900 0900-EXIT-MOV.                                                           
047000     EXIT.                                                                
047100 0950-FIN-PROCESO.                                                        
047200     MOVE WS-CONT-LEIDAS TO WS-TOT-LEIDAS.                                
047300     MOVE WS-CONT-OK TO WS-TOT-OK.                                        
047400     MOVE WS-CONT-RECHAZADAS TO WS-TOT-RECHAZADAS.                        
047500     WRITE TRFRPT-REG FROM WS-LINEA-TOTALES.                              
047600     CLOSE F-TRF-REQ.                                                     
047700     CLOSE F-TRF-RPT.                                                     
047800 0950-EXIT.                                                               
047900     EXIT.                                                                
048000 9999-ERROR-FICHERO.                                                      
048100     DISPLAY "BANK6 - ERROR DE FICHERO - CTA=" WS-FS-CTA                  
048200         " MOV=" WS-FS-MOV.                                               
048300     STOP RUN.                                                            
048400 9999-EXIT.                                                               
048500     EXIT.                                                                
