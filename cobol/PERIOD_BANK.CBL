000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     PERIOD10.                                                
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   13-06-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    PERIOD10 - BAJA DE CUENTA                                            
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE BAJA (CTABAJREQ), RESUELVE EL        
001300*    BAJREQ-LOGIN DEL TITULAR CONTRA USUARIOS.DAT, LOCALIZA LA            
001400*    CUENTA Y COMPRUEBA TITULARIDAD IGUAL QUE EN BANK2, Y ELIMINA         
001500*    ACCESO DIRECTO NO EXISTE UN DELETE DE REGISTRO: SE COPIAN            
001600*    TODOS LOS REGISTROS MENOS EL DADO DE BAJA A UN FICHERO               
001700*    NUEVO, QUE SUSTITUYE DESPUES AL ANTIGUO - VER CRT-052.               
001800*    CADA PETICION DE BAJA SUPONE, POR TANTO, UNA PASADA                  
001900*    COMPLETA AL FICHERO DE CUENTAS.                                      
002000*                                                                         
002100*****************************************************************         
002200* HISTORIAL DE CAMBIOS                                                    
002300*-----------+--------+---------------------------------+--------          
002400* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002500*-----------+--------+---------------------------------+--------          
002600* 13-06-87  | JOLIVAN| VERSION INICIAL - BAJA DE        |CRT-052          
002700*           |        | TARJETA POR RECONSTRUCCION DE    |                 
002800*           |        | FICHERO, AHORA COMO BAJA DE       |                
002900*           |        | CUENTA                            |                
003000* 14-07-93  | RGIL   | SE ANADE COMPROBACION DE         |CRT-092          
003100*           |        | TITULARIDAD ANTES DE DAR DE BAJA |                 
003200* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN EL |CRT-102          
003300*           |        | COPY CUENTAS                      |                
003400* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS EN EL  |CRT-119          
003500*           |        | REGISTRO, NO PROCEDEN CAMBIOS    |                 
003600* 21-11-04  | PIBOR  | EL FICHERO TEMPORAL DE           |CRT-150          
003700*           |        | RECONSTRUCCION PASA A SER        |                 
003800*           |        | CTATEMP EN LUGAR DE SOBRESCRIBIR |                 
003900*           |        | CUENTAS DURANTE LA PASADA         |                
004000* 09-08-26  | TOLIVE | LA PETICION LLEVABA EL USR-ID    |CRT-162          
004100*           |        | NUMERICO DIRECTO; AHORA SE       |                 
004200*           |        | RESUELVE POR BAJREQ-LOGIN CONTRA |                 
004300*           |        | USUARIOS.DAT ANTES DE RECORRER    |                
004400*           |        | CUENTAS.DAT                        |               
004500*****************************************************************         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER.   IBM-370.                                              
004900 OBJECT-COMPUTER.   IBM-370.                                              
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500    SELECT F-USUARIOS ASSIGN TO "USUARIOS"                                
005600        ORGANIZATION IS LINE SEQUENTIAL                                   
005700        FILE STATUS IS WS-FS-USR.                                         
005800     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-FS-CTA.                                        
006100     SELECT F-CUENTAS-TEMP ASSIGN TO "CTATEMP"                            
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-FS-TMP.                                        
006400     SELECT F-BAJ-REQ ASSIGN TO "CTABAJREQ"                               
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-FS-REQ.                                        
006700     SELECT F-BAJ-RPT ASSIGN TO "CTABAJRPT"                               
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-FS-RPT.                                        
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  F-USUARIOS                                                           
007300    LABEL RECORD STANDARD.                                                
00740001  USUARIO-REG.                                                          
007500    COPY USUARIOS.                                                        
007600 FD  F-CUENTAS                                                            
007700     LABEL RECORD STANDARD.                                               
007800 01  CUENTA-REG.                                                          
007900     COPY CUENTAS.                                                        
008000 FD  F-CUENTAS-TEMP                                                       
008100     LABEL RECORD STANDARD.                                               
008200 01  CUENTA-TEMP-REG                PIC X(100).                           
008300 FD  F-BAJ-REQ                                                            
008400     LABEL RECORD STANDARD.                                               
008500 01  BAJREQ-REG.                                                          
008600    05  BAJREQ-LOGIN               PIC X(20).                             
008700     05  BAJREQ-NUMERO              PIC X(10).                            
008800    05  FILLER                      PIC X(01).                            
008900 FD  F-BAJ-RPT                                                            
009000     LABEL RECORD STANDARD.                                               
009100 01  BAJRPT-REG                     PIC X(80).                            
009200 WORKING-STORAGE SECTION.                                                 
009300*****************************************************************         
009400*    INDICADORES DE ESTADO DE FICHERO                                     
009500*****************************************************************         
00960077  WS-FS-USR                   PIC X(02).                                
009700    88  WS-USR-OK                        VALUE "00".                      
009800 77  WS-FS-CTA                   PIC X(02).                               
009900     88  WS-CTA-OK                        VALUE "00".                     
010000 77  WS-FS-TMP                   PIC X(02).                               
010100     88  WS-TMP-OK                        VALUE "00".                     
010200 77  WS-FS-REQ                   PIC X(02).                               
010300     88  WS-REQ-OK                        VALUE "00".                     
010400     88  WS-REQ-EOF                       VALUE "10".                     
010500 77  WS-FS-RPT                   PIC X(02).                               
010600     88  WS-RPT-OK                        VALUE "00".                     
010700*****************************************************************         
010800*    FECHA Y HORA DEL PROCESO                                             
010900*****************************************************************         
011000 01  WS-FECHA-HORA-SISTEMA.                                               
011100     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
011200     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
011300                                 PIC X(08).                               
011400     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
011500         10  WS-FEC-ANO          PIC 9(04).                               
011600         10  WS-FEC-MES          PIC 9(02).                               
011700         10  WS-FEC-DIA          PIC 9(02).                               
011800     05  WS-HORA-HHMMSS          PIC 9(06).                               
011900     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
012000         10  WS-HOR-HOR          PIC 9(02).                               
012100         10  WS-HOR-MIN          PIC 9(02).                               
012200         10  WS-HOR-SEG          PIC 9(02).                               
012300     05  WS-CENTESIMAS           PIC 9(02).                               
012400     05  WS-DIF-GMT              PIC S9(04).                              
012500     05  FILLER                  PIC X(04).                               
012600*****************************************************************         
012700*    CONTADORES DE CONTROL                                                
012800*****************************************************************         
012900 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
013000 77  WS-CONT-BAJAS                PIC S9(07) COMP.                        
013100 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
013200*****************************************************************         
013300*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
013400*****************************************************************         
013500 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
013600     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
013700     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
013800 77  WS-CTA-ENCONTRADA            PIC X(01) VALUE "N".                    
013900     88  WS-SI-ENCONTRADA                  VALUE "S".                     
014000     88  WS-NO-ENCONTRADA                  VALUE "N".                     
014100 77  WS-TITULAR-OK                PIC X(01) VALUE "N".                    
014200     88  WS-SI-TITULAR                     VALUE "S".                     
01430077  WS-USR-ENCONTRADO            PIC X(01) VALUE "N".                     
014400    88  WS-SI-USR-ENCONTRADO              VALUE "S".                      
014500 77  WS-TITULAR-USR-ID            PIC 9(09).                              
014600 77  WS-RESULTADO-BAJA            PIC X(24).                              
014700 PROCEDURE DIVISION.                                                      
014800 0000-PRINCIPAL.                                                          
014900     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
015000     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
015100         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
015200     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
015300     STOP RUN.                                                            
015400 0100-INICIO.                                                             
015500     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
015600     MOVE 0 TO WS-CONT-LEIDAS.                                            
015700     MOVE 0 TO WS-CONT-BAJAS.                                             
015800     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
015900     OPEN INPUT F-BAJ-REQ.                                                
016000     IF NOT WS-REQ-OK                                                     
016100         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
016200     OPEN OUTPUT F-BAJ-RPT.                                               
016300     IF NOT WS-RPT-OK                                                     
016400         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
016500     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
016600 0100-EXIT.                                                               
016700     EXIT.                                                                
016800 0150-LEER-PETICION.                                                      
016900     READ F-BAJ-REQ                                                       
017000         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
017100 0150-EXIT.                                                               
017200     EXIT.                                                                
017300 0200-PROCESAR-PETICION.                                                  
017400     ADD 1 TO WS-CONT-LEIDAS.                                             
017500     MOVE SPACES TO WS-RESULTADO-BAJA.                                    
017600     SET WS-NO-ENCONTRADA TO TRUE.                                        
017700     MOVE "N" TO WS-TITULAR-OK.                                           
017800    PERFORM 0250-LOCALIZAR-TITULAR THRU 0250-EXIT.                        
017900     PERFORM 0300-RECONSTRUIR-CUENTAS THRU 0300-EXIT.                     
018000     IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                                
018100         MOVE "CUENTA DADA DE BAJA" TO WS-RESULTADO-BAJA                  
018200         ADD 1 TO WS-CONT-BAJAS                                           
018300     ELSE                                                                 
018400         MOVE "CUENTA NO ENCONTRADA" TO WS-RESULTADO-BAJA                 
018500         ADD 1 TO WS-CONT-RECHAZADAS.                                     
018600     PERFORM 0600-ESCRIBIR-DETALLE THRU 0600-EXIT.                        
018700     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
018800 0200-EXIT.                                                               
018900     EXIT.                                                                
019000 0250-LOCALIZAR-TITULAR.                                                  
019100*    UNA SOLA PASADA AL FICHERO DE USUARIOS, POR PETICION, PARA           
019200*    RESOLVER EL BAJREQ-LOGIN PEDIDO AL USR-ID INTERNO DEL                
019300*    TITULAR - LA RECONSTRUCCION DE CUENTAS.DAT SIGUE RECORRIENDOSE       
019400*    POR CTA-USR-ID (VER CRT-162).                                        
019500    MOVE "N" TO WS-USR-ENCONTRADO.                                        
019600    OPEN INPUT F-USUARIOS.                                                
019700    IF NOT WS-USR-OK                                                      
019800        PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                        
0199000255-LEER-USUARIO.                                                        
020000    READ F-USUARIOS NEXT RECORD                                           
020100        AT END GO TO 0256-CIERRE-USUARIOS.                                
020200    IF USR-LOGIN = BAJREQ-LOGIN                                           
020300        SET WS-SI-USR-ENCONTRADO TO TRUE                                  
020400        MOVE USR-ID TO WS-TITULAR-USR-ID                                  
020500        GO TO 0256-CIERRE-USUARIOS.                                       
020600    GO TO 0255-LEER-USUARIO.                                              
0207000256-CIERRE-USUARIOS.                                                     
020800    CLOSE F-USUARIOS.                                                     
0209000250-EXIT.                                                                
021000    EXIT.                                                                 
021100 0300-RECONSTRUIR-CUENTAS.                                                
021200*    SE RECORRE CUENTAS.DAT COMPLETO COPIANDO CADA REGISTRO A             
021300*    CTATEMP SALVO EL QUE COINCIDA CON LA CUENTA PEDIDA Y CUYO            
021400*    TITULAR SEA EL PETICIONARIO (VER CRT-150). SI LA CUENTA NO           
021500*    APARECE, O ES DE OTRO TITULAR, CTATEMP ACABA SIENDO UNA              
021600*    COPIA IDENTICA Y NO SE SUSTITUYE NADA DE UTILIDAD.                   
021700     OPEN INPUT F-CUENTAS.                                                
021800     IF NOT WS-CTA-OK                                                     
021900         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
022000     OPEN OUTPUT F-CUENTAS-TEMP.                                          
022100     IF NOT WS-TMP-OK                                                     
022200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
022300 0310-LEER-CUENTA.                                                        
022400     READ F-CUENTAS NEXT RECORD                                           
022500         AT END GO TO 0320-CIERRE-RECONSTRUCCION.                         
022600     IF CTA-NUMERO = BAJREQ-NUMERO                                        
022700         PERFORM 0350-COMPROBAR-BAJA THRU 0350-EXIT                       
022800         IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                            
022900             GO TO 0310-LEER-CUENTA                                       
023000         END-IF                                                           
023100     END-IF.                                                              
023200     MOVE CUENTA-REG TO CUENTA-TEMP-REG.                                  
023300     WRITE CUENTA-TEMP-REG.                                               
023400     GO TO 0310-LEER-CUENTA.                                              
023500 0320-CIERRE-RECONSTRUCCION.                                              
023600     CLOSE F-CUENTAS.                                                     
023700     CLOSE F-CUENTAS-TEMP.                                                
023800     PERFORM 0400-SUSTITUIR-FICHERO THRU 0400-EXIT.                       
023900 0300-EXIT.                                                               
024000     EXIT.                                                                
024100 0350-COMPROBAR-BAJA.                                                     
024200*    UNA CUENTA DE OTRO TITULAR SE TRATA IGUAL QUE UNA CUENTA             
024300*    INEXISTENTE DE CARA AL PETICIONARIO - MISMO CRITERIO QUE             
024400*    BANK2-VERIFICAR-TITULAR (VER TAMBIEN CRT-162).                       
024500     SET WS-SI-ENCONTRADA TO TRUE.                                        
024600    IF WS-SI-USR-ENCONTRADO AND CTA-USR-ID = WS-TITULAR-USR-ID            
024700         MOVE "S" TO WS-TITULAR-OK                                        
024800     ELSE                                                                 
024900         MOVE "N" TO WS-TITULAR-OK                                        
025000         SET WS-NO-ENCONTRADA TO TRUE.                                    
025100 0350-EXIT.                                                               
025200     EXIT.                                                                
025300 0400-SUSTITUIR-FICHERO.                                                  
025400*    CTATEMP PASA A SER EL NUEVO CUENTAS.DAT, CON TODOS LOS               
025500*    REGISTROS SALVO EL DADO DE BAJA.                                     
025600     OPEN INPUT F-CUENTAS-TEMP.                                           
025700     OPEN OUTPUT F-CUENTAS.                                               
025800 0410-COPIAR-DE-VUELTA.                                                   
025900     READ F-CUENTAS-TEMP                                                  
026000         AT END GO TO 0420-CIERRE-SUSTITUCION.                            
026100     MOVE CUENTA-TEMP-REG TO CUENTA-REG.                                  
026200     WRITE CUENTA-REG.                                                    
026300     GO TO 0410-COPIAR-DE-VUELTA.                                         
026400 0420-CIERRE-SUSTITUCION.                                                 
026500     CLOSE F-CUENTAS-TEMP.                                                
026600     CLOSE F-CUENTAS.                                                     
026700 0400-EXIT.                                                               
026800     EXIT.                                                                
026900 0600-ESCRIBIR-DETALLE.                                                   
027000     MOVE WS-RESULTADO-BAJA TO BAJRPT-REG.                                
027100     WRITE BAJRPT-REG.                                                    
027200 0600-EXIT.                                                               
027300     EXIT.                                                                
027400 0900-FIN-PROCESO.                                                        
027500     DISPLAY "PERIOD10 - PETICIONES LEIDAS....: " WS-CONT-LEIDAS.         
027600     DISPLAY "PERIOD10 - BAJAS REALIZADAS.....: " WS-CONT-BAJAS.          
027700     DISPLAY "PERIOD10 - PETICIONES RECHAZADAS: "                         
027800         WS-CONT-RECHAZADAS.                                              
027900     CLOSE F-BAJ-REQ.                                                     
028000     CLOSE F-BAJ-RPT.                                                     
028100 0900-EXIT.                                                               
028200     EXIT.                                                                
028300 9999-ERROR-FICHERO.                                                      
028400    DISPLAY "PERIOD10 - ERROR DE FICHERO - USR=" WS-FS-USR                
028500        " CTA=" WS-FS-CTA " TMP=" WS-FS-TMP.                              
028600     STOP RUN.                                                            
028700 9999-EXIT.                                                               
028800     EXIT.                                                                
