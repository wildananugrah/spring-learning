000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK10.                                                  
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   30-05-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK10 - ALTA DE CUENTA                                              
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE ALTA (CTAALTREQ), RESUELVE EL        
001300*    ALTREQ-LOGIN DEL TITULAR CONTRA USUARIOS.DAT POR USR-LOGIN,          
001400*    GENERA UN NUMERO DE CUENTA DE 10 DIGITOS QUE NO EXISTA YA EN         
001500*    CUENTAS.DAT Y GRABA EL NUEVO REGISTRO CON EL SALDO INICIAL           
001600*    PEDIDO (CERO SI NO SE INDICA NINGUNO) A NOMBRE DEL USR-ID            
001700*    RESUELTO.  NO SE PERMITE SALDO INICIAL NEGATIVO.                     
001800*                                                                         
001900*****************************************************************         
002000* HISTORIAL DE CAMBIOS                                                    
002100*-----------+--------+---------------------------------+--------          
002200* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002300*-----------+--------+---------------------------------+--------          
002400* 30-05-87  | JOLIVAN| VERSION INICIAL - ALTA DE        |CRT-051          
002500*           |        | TARJETA, AHORA COMO ALTA DE      |                 
002600*           |        | CUENTA CON SALDO INICIAL          |                
002700* 14-07-93  | RGIL   | SE GENERA EL NUMERO DE CUENTA    |CRT-091          
002800*           |        | COMPROBANDO QUE NO EXISTA YA EN  |                 
002900*           |        | CUENTAS.DAT (ANTES VENIA FIJO EN |                 
003000*           |        | LA PETICION)                      |                
003100* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN LOS|CRT-102          
003200*           |        | COPY USUARIOS Y CUENTAS           |                
003300* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS EN EL  |CRT-119          
003400*           |        | REGISTRO, NO PROCEDEN CAMBIOS    |                 
003500* 08-10-04  | PIBOR  | SE RECHAZA SALDO INICIAL         |CRT-149          
003600*           |        | NEGATIVO EN LA PETICION DE ALTA  |                 
003700* 09-08-26  | TOLIVE | LA PETICION LLEVABA EL USR-ID    |CRT-162          
003800*           |        | NUMERICO DIRECTO; AHORA SE       |                 
003900*           |        | RESUELVE POR ALTREQ-LOGIN CONTRA |                 
004000*           |        | USUARIOS.DAT COMO EN EL RESTO     |                
004100*****************************************************************         
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER.   IBM-370.                                              
004500 OBJECT-COMPUTER.   IBM-370.                                              
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT F-USUARIOS ASSIGN TO "USUARIOS"                               
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-FS-USR.                                        
005400     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-FS-CTA.                                        
005700     SELECT F-ALT-REQ ASSIGN TO "CTAALTREQ"                               
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-FS-REQ.                                        
006000     SELECT F-ALT-RPT ASSIGN TO "CTAALTRPT"                               
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-FS-RPT.                                        
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  F-USUARIOS                                                           
006600     LABEL RECORD STANDARD.                                               
006700 01  USUARIO-REG.                                                         
006800     COPY USUARIOS.                                                       
006900 FD  F-CUENTAS                                                            
007000     LABEL RECORD STANDARD.                                               
007100 01  CUENTA-REG.                                                          
007200     COPY CUENTAS.                                                        
007300 FD  F-ALT-REQ                                                            
007400     LABEL RECORD STANDARD.                                               
007500 01  ALTREQ-REG.                                                          
007600    05  ALTREQ-LOGIN               PIC X(20).                             
007700     05  ALTREQ-NOMBRE              PIC X(40).                            
007800     05  ALTREQ-SALDO-INI-ENT       PIC S9(17).                           
007900     05  ALTREQ-SALDO-INI-DEC       PIC 9(02).                            
008000    05  FILLER                     PIC X(01).                             
008100 FD  F-ALT-RPT                                                            
008200     LABEL RECORD STANDARD.                                               
008300 01  ALTRPT-REG                     PIC X(80).                            
008400 WORKING-STORAGE SECTION.                                                 
008500*****************************************************************         
008600*    INDICADORES DE ESTADO DE FICHERO                                     
008700*****************************************************************         
008800 77  WS-FS-USR                   PIC X(02).                               
008900     88  WS-USR-OK                        VALUE "00".                     
009000 77  WS-FS-CTA                   PIC X(02).                               
009100     88  WS-CTA-OK                        VALUE "00".                     
009200 77  WS-FS-REQ                   PIC X(02).                               
009300     88  WS-REQ-OK                        VALUE "00".                     
009400     88  WS-REQ-EOF                       VALUE "10".                     
009500 77  WS-FS-RPT                   PIC X(02).                               
009600     88  WS-RPT-OK                        VALUE "00".                     
009700*****************************************************************         
009800*    FECHA Y HORA DEL PROCESO                                             
009900*****************************************************************         
010000 01  WS-FECHA-HORA-SISTEMA.                                               
010100     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
010200     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
010300                                 PIC X(08).                               
010400     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
010500         10  WS-FEC-ANO          PIC 9(04).                               
010600         10  WS-FEC-MES          PIC 9(02).                               
010700         10  WS-FEC-DIA          PIC 9(02).                               
010800     05  WS-HORA-HHMMSS          PIC 9(06).                               
010900     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
011000         10  WS-HOR-HOR          PIC 9(02).                               
011100         10  WS-HOR-MIN          PIC 9(02).                               
011200         10  WS-HOR-SEG          PIC 9(02).                               
011300     05  WS-CENTESIMAS           PIC 9(02).                               
011400     05  WS-DIF-GMT              PIC S9(04).                              
011500     05  FILLER                  PIC X(04).                               
011600*****************************************************************         
011700*    CONTADORES DE CONTROL                                                
011800*****************************************************************         
011900 77  WS-CONT-LEIDAS                PIC S9(07) COMP.                       
012000 77  WS-CONT-ALTAS                 PIC S9(07) COMP.                       
012100 77  WS-CONT-RECHAZADAS            PIC S9(07) COMP.                       
012200 77  WS-ULTIMO-CTA-ID              PIC S9(09) COMP.                       
012300*****************************************************************         
012400*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
012500*****************************************************************         
012600 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
012700     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
012800     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
012900 77  WS-TITULAR-ENCONTRADO        PIC X(01) VALUE "N".                    
013000     88  WS-SI-TITULAR-ENCONTRADO          VALUE "S".                     
013100 77  WS-TITULAR-USR-ID             PIC 9(09).                             
013200 77  WS-SALDO-VALIDO               PIC X(01) VALUE "N".                   
013300     88  WS-SI-SALDO-VALIDO                VALUE "S".                     
013400 77  WS-NUMERO-LIBRE               PIC X(01) VALUE "N".                   
013500     88  WS-SI-NUMERO-LIBRE                VALUE "S".                     
013600 77  WS-RESULTADO-ALTA             PIC X(30).                             
013700 77  WS-NUMERO-PROPUESTO           PIC 9(10).                             
013800 77  WS-SEMILLA                    PIC 9(04) COMP.                        
013900*****************************************************************         
014000*    LINEAS DE INFORME                                                    
014100*****************************************************************         
014200 01  WS-CABECERA-1.                                                       
014300     05  FILLER                  PIC X(20) VALUE SPACES.                  
014400     05  FILLER                  PIC X(44) VALUE                          
014500         "UNIZARBANK - INFORME DE ALTAS DE CUENTA".                       
014600 01  WS-LINEA-COLUMNAS.                                                   
014700     05  FILLER                  PIC X(12) VALUE "TITULAR".               
014800     05  FILLER                  PIC X(14) VALUE "NRO CUENTA".            
014900     05  FILLER                  PIC X(26) VALUE "RESULTADO".             
015000 01  WS-LINEA-DETALLE.                                                    
015100    05  WS-LIN-LOGIN             PIC X(20).                               
015200     05  FILLER                  PIC X(03) VALUE SPACES.                  
015300     05  WS-LIN-NUMERO            PIC X(14).                              
015400     05  WS-LIN-RESULTADO        PIC X(26).                               
015500    05  FILLER                  PIC X(17) VALUE SPACES.                   
015600 01  WS-LINEA-TOTALES.                                                    
015700     05  FILLER                  PIC X(20) VALUE                          
015800         "TOTAL PETICIONES...".                                           
015900     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
016000     05  FILLER                  PIC X(05) VALUE SPACES.                  
016100     05  FILLER                  PIC X(14) VALUE "ALTAS........".         
016200     05  WS-TOT-ALTAS            PIC ZZZ,ZZ9.                             
016300     05  FILLER                  PIC X(05) VALUE SPACES.                  
016400     05  FILLER                  PIC X(14) VALUE "RECHAZADAS....".        
016500     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
016600 PROCEDURE DIVISION.                                                      
016700 0000-PRINCIPAL.                                                          
016800     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
016900     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
017000         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
017100     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
017200     STOP RUN.                                                            
017300 0100-INICIO.                                                             
017400     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
017500     MOVE WS-HOR-SEG TO WS-SEMILLA.                                       
017600     MOVE 0 TO WS-CONT-LEIDAS.                                            
017700     MOVE 0 TO WS-CONT-ALTAS.                                             
017800     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
017900     PERFORM 0310-HALLAR-ULTIMO-ID THRU 0310-EXIT.                        
018000     OPEN INPUT F-ALT-REQ.                                                
018100     IF NOT WS-REQ-OK                                                     
018200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
018300     OPEN OUTPUT F-ALT-RPT.                                               
018400     IF NOT WS-RPT-OK                                                     
018500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
018600     WRITE ALTRPT-REG FROM WS-CABECERA-1.                                 
018700     WRITE ALTRPT-REG FROM WS-LINEA-COLUMNAS.                             
018800     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
018900 0100-EXIT.                                                               
019000     EXIT.                                                                
019100 0150-LEER-PETICION.                                                      
019200     READ F-ALT-REQ                                                       
019300         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
019400 0150-EXIT.                                                               
019500     EXIT.                                                                
019600 0200-PROCESAR-PETICION.                                                  
019700     ADD 1 TO WS-CONT-LEIDAS.                                             
019800     MOVE SPACES TO WS-RESULTADO-ALTA.                                    
019900     MOVE SPACES TO WS-LIN-NUMERO.                                        
020000    MOVE ALTREQ-LOGIN TO WS-LIN-LOGIN.                                    
020100     MOVE "N" TO WS-TITULAR-ENCONTRADO.                                   
020200     MOVE "N" TO WS-SALDO-VALIDO.                                         
020300     PERFORM 0300-LOCALIZAR-TITULAR THRU 0300-EXIT.                       
020400     PERFORM 0400-VALIDAR-SALDO-INICIAL THRU 0400-EXIT.                   
020500     IF WS-SI-TITULAR-ENCONTRADO AND WS-SI-SALDO-VALIDO                   
020600         PERFORM 0500-GENERAR-NUMERO-CUENTA THRU 0500-EXIT                
020700         PERFORM 0600-GRABAR-CUENTA THRU 0600-EXIT                        
020800         MOVE "CUENTA DADA DE ALTA" TO WS-RESULTADO-ALTA                  
020900         MOVE WS-NUMERO-PROPUESTO TO WS-LIN-NUMERO                        
021000         ADD 1 TO WS-CONT-ALTAS                                           
021100     ELSE                                                                 
021200         IF NOT WS-SI-TITULAR-ENCONTRADO                                  
021300             MOVE "TITULAR NO ENCONTRADO" TO WS-RESULTADO-ALTA            
021400         ELSE                                                             
021500             MOVE "SALDO INICIAL NO VALIDO" TO WS-RESULTADO-ALTA          
021600         END-IF                                                           
021700         ADD 1 TO WS-CONT-RECHAZADAS.                                     
021800     MOVE WS-RESULTADO-ALTA TO WS-LIN-RESULTADO.                          
021900     WRITE ALTRPT-REG FROM WS-LINEA-DETALLE.                              
022000     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
022100 0200-EXIT.                                                               
022200     EXIT.                                                                
022300 0300-LOCALIZAR-TITULAR.                                                  
022400     OPEN INPUT F-USUARIOS.                                               
022500     IF NOT WS-USR-OK                                                     
022600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
022700 0305-LEER-USUARIO.                                                       
022800     READ F-USUARIOS NEXT RECORD                                          
022900         AT END GO TO 0306-CIERRE-USUARIOS.                               
023000    IF USR-LOGIN = ALTREQ-LOGIN                                           
023100         SET WS-SI-TITULAR-ENCONTRADO TO TRUE                             
023200        MOVE USR-ID TO WS-TITULAR-USR-ID                                  
023300         GO TO 0306-CIERRE-USUARIOS.                                      
023400     GO TO 0305-LEER-USUARIO.                                             
023500 0306-CIERRE-USUARIOS.                                                    
023600     CLOSE F-USUARIOS.                                                    
023700 0300-EXIT.                                                               
023800     EXIT.                                                                
023900 0400-VALIDAR-SALDO-INICIAL.                                              
024000*    EL SALDO INICIAL PEDIDO DEBE SER CERO O POSITIVO - VER               
024100*    CRT-149. SIN SALDO EN LA PETICION (CEROS) EQUIVALE A ALTA            
024200*    CON SALDO CERO.                                                      
024300     IF ALTREQ-SALDO-INI-ENT < 0                                          
024400         MOVE "N" TO WS-SALDO-VALIDO                                      
024500     ELSE                                                                 
024600         MOVE "S" TO WS-SALDO-VALIDO                                      
024700     END-IF.                                                              
024800 0400-EXIT.                                                               
024900     EXIT.                                                                
025000 0310-HALLAR-ULTIMO-ID.                                                   
025100*    AL NO HABER CLAVE ASIGNADA POR UNA BASE DE DATOS, EL                 
025200*    IDENTIFICADOR INTERNO CTA-ID SE OBTIENE COMO EL MAYOR                
025300*    EXISTENTE MAS UNO, RECORRIENDO CUENTAS.DAT COMPLETO.                 
025400     MOVE 0 TO WS-ULTIMO-CTA-ID.                                          
025500     OPEN INPUT F-CUENTAS.                                                
025600     IF NOT WS-CTA-OK                                                     
025700         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
025800 0315-LEER-CUENTA-ID.                                                     
025900     READ F-CUENTAS NEXT RECORD                                           
026000         AT END GO TO 0316-CIERRE-LECTURA-ID.                             
026100     IF CTA-ID > WS-ULTIMO-CTA-ID                                         
026200         MOVE CTA-ID TO WS-ULTIMO-CTA-ID.                                 
026300     GO TO 0315-LEER-CUENTA-ID.                                           
026400 0316-CIERRE-LECTURA-ID.                                                  
026500     CLOSE F-CUENTAS.                                                     
026600 0310-EXIT.                                                               
026700     EXIT.                                                                
026800 0500-GENERAR-NUMERO-CUENTA.                                              
026900*    SE PROPONE UN NUMERO DE 10 DIGITOS A PARTIR DE LA FECHA, LA          
027000*    HORA Y UNA SEMILLA QUE SE VA INCREMENTANDO, Y SE COMPRUEBA           
027100*    QUE NO EXISTA YA EN CUENTAS.DAT - VER CRT-091.                       
027200     MOVE "N" TO WS-NUMERO-LIBRE.                                         
027300 0510-PROBAR-NUMERO.                                                      
027400     ADD 1 TO WS-SEMILLA.                                                 
027500     IF WS-SEMILLA > 9999                                                 
027600         MOVE 1 TO WS-SEMILLA.                                            
027700     COMPUTE WS-NUMERO-PROPUESTO =                                        
027800         (WS-FECHA-AAAAMMDD * 10000) + (WS-SEMILLA * 10)                  
027900             + WS-HOR-SEG.                                                
028000     PERFORM 0520-COMPROBAR-LIBRE THRU 0520-EXIT.                         
028100     IF NOT WS-SI-NUMERO-LIBRE                                            
028200         GO TO 0510-PROBAR-NUMERO.                                        
028300 0500-EXIT.                                                               
028400     EXIT.                                                                
028500 0520-COMPROBAR-LIBRE.                                                    
028600     MOVE "S" TO WS-NUMERO-LIBRE.                                         
028700     OPEN INPUT F-CUENTAS.                                                
028800     IF NOT WS-CTA-OK                                                     
028900         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
029000 0525-LEER-CUENTA-LIBRE.                                                  
029100     READ F-CUENTAS NEXT RECORD                                           
029200         AT END GO TO 0526-CIERRE-LIBRE.                                  
029300     IF CTA-NUMERO = WS-NUMERO-PROPUESTO                                  
029400         MOVE "N" TO WS-NUMERO-LIBRE                                      
029500         GO TO 0526-CIERRE-LIBRE.                                         
029600     GO TO 0525-LEER-CUENTA-LIBRE.                                        
029700 0526-CIERRE-LIBRE.                                                       
029800     CLOSE F-CUENTAS.                                                     
029900 0520-EXIT.                                                               
030000     EXIT.                                                                
030100 0600-GRABAR-CUENTA.                                                      
030200     ADD 1 TO WS-ULTIMO-CTA-ID.                                           
030300     OPEN EXTEND F-CUENTAS.                                               
030400     IF NOT WS-CTA-OK                                                     
030500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
030600     INITIALIZE CUENTA-REG.                                               
030700     MOVE WS-ULTIMO-CTA-ID TO CTA-ID.                                     
030800     MOVE WS-NUMERO-PROPUESTO TO CTA-NUMERO.                              
030900     MOVE ALTREQ-NOMBRE TO CTA-NOMBRE.                                    
031000    MOVE WS-TITULAR-USR-ID TO CTA-USR-ID.                                 
031100     MOVE ALTREQ-SALDO-INI-ENT TO CTA-SALDO-ENT.                          
031200     MOVE ALTREQ-SALDO-INI-DEC TO CTA-SALDO-DEC.                          
031300     WRITE CUENTA-REG.                                                    
031400     CLOSE F-CUENTAS.                                                     
031500 0600-EXIT.                                                               
031600     EXIT.                                                                
031700 0900-FIN-PROCESO.                                                        
031800     MOVE WS-CONT-LEIDAS TO WS-TOT-LEIDAS.                                
031900     MOVE WS-CONT-ALTAS TO WS-TOT-ALTAS.                                  
032000     MOVE WS-CONT-RECHAZADAS TO WS-TOT-RECHAZADAS.                        
032100     WRITE ALTRPT-REG FROM WS-LINEA-TOTALES.                              
032200     CLOSE F-ALT-REQ.                                                     
032300     CLOSE F-ALT-RPT.                                                     
032400 0900-EXIT.                                                               
032500     EXIT.                                                                
032600 9999-ERROR-FICHERO.                                                      
032700     DISPLAY "BANK10 - ERROR DE FICHERO - USR=" WS-FS-USR                 
032800         " CTA=" WS-FS-CTA.                                               
032900     STOP RUN.                                                            
033000 9999-EXIT.                                                               
033100     EXIT.                                                                
