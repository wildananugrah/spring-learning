000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK7.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   02-05-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK7 - LISTADO DE CUENTAS DE UN TITULAR                             
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE LISTADO (LSTREQ), UNA POR            
001300*    TITULAR (LSTREQ-LOGIN), LOCALIZA AL USUARIO EN USUARIOS.DAT          
001400*    POR USR-LOGIN Y RECORRE CUENTAS.DAT COMPLETO LISTANDO TODAS          
001500*    LAS CUENTAS CUYA CTA-USR-ID COINCIDA CON EL USR-ID RESUELTO          
001600*    DEL TITULAR.  SI EL TITULAR NO TIENE NINGUNA CUENTA SE               
001700*    INFORMA CON CERO LINEAS Y UN MENSAJE DE "SIN CUENTAS".               
001800*                                                                         
001900*****************************************************************         
002000* HISTORIAL DE CAMBIOS                                                    
002100*-----------+--------+---------------------------------+--------          
002200* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002300*-----------+--------+---------------------------------+--------          
002400* 02-05-87  | JOLIVAN| VERSION INICIAL - LISTADO DE      |CRT-048         
002500*           |        | TARJETAS DEL TITULAR, AHORA COMO  |                
002600*           |        | LISTADO DE CUENTAS                |                
002700* 14-07-93  | RGIL   | SE ANADE COLUMNA DE SALDO AL      |CRT-089         
002800*           |        | LISTADO                           |                
002900* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN LOS|CRT-102          
003000*           |        | COPY USUARIOS Y CUENTAS           |                
003100* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS EN EL  |CRT-119          
003200*           |        | LISTADO, NO PROCEDEN CAMBIOS      |                
003300* 02-04-03  | PIBOR  | SE ANADE LINEA DE "SIN CUENTAS"  |CRT-141          
003400*           |        | CUANDO EL TITULAR NO TIENE        |                
003500*           |        | NINGUNA CUENTA ABIERTA            |                
003600* 09-08-26  | TOLIVE | 0300-LOCALIZAR-TITULAR COMPARABA |CRT-162          
003700*           |        | POR ID NUMERICO PESE AL COMENTARIO|                
003800*           |        | DE CABECERA; AHORA COMPARA DE     |                
003900*           |        | VERDAD POR USR-LOGIN               |               
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.   IBM-370.                                              
004400 OBJECT-COMPUTER.   IBM-370.                                              
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT F-USUARIOS ASSIGN TO "USUARIOS"                               
005100         ORGANIZATION IS LINE SEQUENTIAL                                  
005200         FILE STATUS IS WS-FS-USR.                                        
005300     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-FS-CTA.                                        
005600     SELECT F-LST-REQ ASSIGN TO "LSTREQ"                                  
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-FS-REQ.                                        
005900     SELECT F-LST-RPT ASSIGN TO "LSTRPT"                                  
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-FS-RPT.                                        
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400 FD  F-USUARIOS                                                           
006500     LABEL RECORD STANDARD.                                               
006600 01  USUARIO-REG.                                                         
006700     COPY USUARIOS.                                                       
006800 FD  F-CUENTAS                                                            
006900     LABEL RECORD STANDARD.                                               
007000 01  CUENTA-REG.                                                          
007100     COPY CUENTAS.                                                        
007200 FD  F-LST-REQ                                                            
007300     LABEL RECORD STANDARD.                                               
007400 01  LSTREQ-REG.                                                          
007500     05  LSTREQ-LOGIN               PIC X(20).                            
007600     05  FILLER                     PIC X(05).                            
007700 FD  F-LST-RPT                                                            
007800     LABEL RECORD STANDARD.                                               
007900 01  LSTRPT-REG                     PIC X(80).                            
008000 WORKING-STORAGE SECTION.                                                 
008100*****************************************************************         
008200*    INDICADORES DE ESTADO DE FICHERO                                     
008300*****************************************************************         
008400 77  WS-FS-USR                   PIC X(02).                               
008500     88  WS-USR-OK                        VALUE "00".                     
008600 77  WS-FS-CTA                   PIC X(02).                               
008700     88  WS-CTA-OK                        VALUE "00".                     
008800 77  WS-FS-REQ                   PIC X(02).                               
008900     88  WS-REQ-OK                        VALUE "00".                     
009000     88  WS-REQ-EOF                       VALUE "10".                     
009100 77  WS-FS-RPT                   PIC X(02).                               
009200     88  WS-RPT-OK                        VALUE "00".                     
009300*****************************************************************         
009400*    FECHA Y HORA DEL PROCESO                                             
009500*****************************************************************         
009600 01  WS-FECHA-HORA-SISTEMA.                                               
009700     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
009800     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
009900                                 PIC X(08).                               
010000     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
010100         10  WS-FEC-ANO          PIC 9(04).                               
010200         10  WS-FEC-MES          PIC 9(02).                               
010300         10  WS-FEC-DIA          PIC 9(02).                               
010400     05  WS-HORA-HHMMSS          PIC 9(06).                               
010500     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
010600         10  WS-HOR-HOR          PIC 9(02).                               
010700         10  WS-HOR-MIN          PIC 9(02).                               
010800         10  WS-HOR-SEG          PIC 9(02).                               
010900     05  WS-CENTESIMAS           PIC 9(02).                               
011000     05  WS-DIF-GMT              PIC S9(04).                              
011100     05  FILLER                  PIC X(04).                               
011200*****************************************************************         
011300*    CONTADORES DE CONTROL                                                
011400*****************************************************************         
011500 77  WS-CONT-PETICIONES            PIC S9(07) COMP.                       
011600 77  WS-CONT-CUENTAS-LISTADAS      PIC S9(07) COMP.                       
011700 77  WS-CONT-CUENTAS-TITULAR       PIC S9(05) COMP.                       
011800*****************************************************************         
011900*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
012000*****************************************************************         
012100 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
012200     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
012300     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
012400 77  WS-TITULAR-ENCONTRADO        PIC X(01) VALUE "N".                    
012500     88  WS-SI-TITULAR-ENCONTRADO          VALUE "S".                     
012600 77  WS-SALDO-COMBINADO            PIC S9(17)V99.                         
012700 77  WS-SALDO-ALFA                PIC -(16)9.99.                          
012800 77  WS-USR-LOGIN-SALIDA          PIC X(20).                              
012900 77  WS-TITULAR-USR-ID             PIC 9(09).                             
013000*****************************************************************         
013100*    LINEAS DE INFORME                                                    
013200*****************************************************************         
013300 01  WS-CABECERA-1.                                                       
013400     05  FILLER                  PIC X(20) VALUE SPACES.                  
013500     05  FILLER                  PIC X(44) VALUE                          
013600         "UNIZARBANK - LISTADO DE CUENTAS".                               
013700 01  WS-CABECERA-2.                                                       
013800     05  FILLER                  PIC X(10) VALUE "TITULAR: ".             
013900     05  WS-CAB-LOGIN             PIC X(20).                              
014000 01  WS-LINEA-COLUMNAS.                                                   
014100     05  FILLER                  PIC X(14) VALUE "NRO CUENTA".            
014200     05  FILLER                  PIC X(30) VALUE "NOMBRE".                
014300     05  FILLER                  PIC X(20) VALUE "SALDO".                 
014400 01  WS-LINEA-DETALLE.                                                    
014500     05  WS-LIN-NUMERO           PIC X(14).                               
014600     05  WS-LIN-NOMBRE           PIC X(30).                               
014700     05  WS-LIN-SALDO            PIC X(20).                               
014800     05  FILLER                  PIC X(16) VALUE SPACES.                  
014900 01  WS-LINEA-SIN-CUENTAS.                                                
015000     05  FILLER                  PIC X(30) VALUE                          
015100         "EL TITULAR NO TIENE CUENTAS".                                   
015200     05  FILLER                  PIC X(50) VALUE SPACES.                  
015300 01  WS-LINEA-NO-TITULAR.                                                 
015400     05  FILLER                  PIC X(30) VALUE                          
015500         "TITULAR NO ENCONTRADO".                                         
015600     05  FILLER                  PIC X(50) VALUE SPACES.                  
015700 01  WS-LINEA-TOTALES.                                                    
015800     05  FILLER                  PIC X(22) VALUE                          
015900         "TOTAL PETICIONES.....".                                         
016000     05  WS-TOT-PETICIONES       PIC ZZZ,ZZ9.                             
016100     05  FILLER                  PIC X(05) VALUE SPACES.                  
016200     05  FILLER                  PIC X(22) VALUE                          
016300         "TOTAL CUENTAS LISTADAS".                                        
016400     05  WS-TOT-CUENTAS          PIC ZZZ,ZZ9.                             
016500 PROCEDURE DIVISION.                                                      
016600 0000-PRINCIPAL.                                                          
016700     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
016800     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
016900         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
017000     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
017100     STOP RUN.                                                            
017200 0100-INICIO.                                                             
017300     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
017400     MOVE 0 TO WS-CONT-PETICIONES.                                        
017500     MOVE 0 TO WS-CONT-CUENTAS-LISTADAS.                                  
017600     OPEN INPUT F-LST-REQ.                                                
017700     IF NOT WS-REQ-OK                                                     
017800         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
017900     OPEN OUTPUT F-LST-RPT.                                               
018000     IF NOT WS-RPT-OK                                                     
018100         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
018200     WRITE LSTRPT-REG FROM WS-CABECERA-1.                                 
018300     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
018400 0100-EXIT.                                                               
018500     EXIT.                                                                
018600 0150-LEER-PETICION.                                                      
018700     READ F-LST-REQ                                                       
018800         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
018900 0150-EXIT.                                                               
019000     EXIT.                                                                
019100 0200-PROCESAR-PETICION.                                                  
019200     ADD 1 TO WS-CONT-PETICIONES.                                         
019300     MOVE "N" TO WS-TITULAR-ENCONTRADO.                                   
019400     MOVE 0 TO WS-CONT-CUENTAS-TITULAR.                                   
019500     PERFORM 0300-LOCALIZAR-TITULAR THRU 0300-EXIT.                       
019600     IF WS-SI-TITULAR-ENCONTRADO                                          
019700         MOVE WS-USR-LOGIN-SALIDA TO WS-CAB-LOGIN                         
019800         WRITE LSTRPT-REG FROM WS-CABECERA-2                              
019900         WRITE LSTRPT-REG FROM WS-LINEA-COLUMNAS                          
020000         PERFORM 0400-LISTAR-CUENTAS-TITULAR THRU 0400-EXIT               
020100         IF WS-CONT-CUENTAS-TITULAR = 0                                   
020200             WRITE LSTRPT-REG FROM WS-LINEA-SIN-CUENTAS                   
020300         END-IF                                                           
020400     ELSE                                                                 
020500         MOVE WS-USR-LOGIN-SALIDA TO WS-CAB-LOGIN                         
020600         WRITE LSTRPT-REG FROM WS-CABECERA-2                              
020700         WRITE LSTRPT-REG FROM WS-LINEA-NO-TITULAR                        
020800     END-IF.                                                              
020900     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
021000 0200-EXIT.                                                               
021100     EXIT.                                                                
021200 0300-LOCALIZAR-TITULAR.                                                  
021300*    UNA SOLA PASADA AL FICHERO DE USUARIOS PARA RESOLVER EL              
021400*    LSTREQ-LOGIN PEDIDO AL USR-ID INTERNO DEL TITULAR - EL               
021500*    LISTADO DE CUENTAS SE RECORRE POR ESE IDENTIFICADOR, NO POR          
021600*    EL LOGIN (VER CRT-162).                                              
021700     MOVE SPACES TO WS-USR-LOGIN-SALIDA.                                  
021800     OPEN INPUT F-USUARIOS.                                               
021900     IF NOT WS-USR-OK                                                     
022000         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
022100 0310-LEER-USUARIO.                                                       
022200     READ F-USUARIOS NEXT RECORD                                          
022300         AT END GO TO 0320-CIERRE-USUARIOS.                               
022400     IF USR-LOGIN = LSTREQ-LOGIN                                          
022500         SET WS-SI-TITULAR-ENCONTRADO TO TRUE                             
022600         MOVE USR-ID TO WS-TITULAR-USR-ID                                 
022700         MOVE USR-LOGIN TO WS-USR-LOGIN-SALIDA                            
022800         GO TO 0320-CIERRE-USUARIOS.                                      
022900     GO TO 0310-LEER-USUARIO.                                             
023000 0320-CIERRE-USUARIOS.                                                    
023100     CLOSE F-USUARIOS.                                                    
023200 0300-EXIT.                                                               
023300     EXIT.                                                                
023400 0400-LISTAR-CUENTAS-TITULAR.                                             
023500*    RECORRE CUENTAS.DAT COMPLETO, YA QUE NO EXISTE CLAVE                 
023600*    SECUNDARIA INDEXADA SOBRE CTA-USR-ID EN UN FICHERO                   
023700*    SECUENCIAL - VER CRT-048.                                            
023800     OPEN INPUT F-CUENTAS.                                                
023900     IF NOT WS-CTA-OK                                                     
024000         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
024100 0410-LEER-CUENTA.                                                        
024200     READ F-CUENTAS NEXT RECORD                                           
024300         AT END GO TO 0420-CIERRE-CUENTAS.                                
024400     IF CTA-USR-ID = WS-TITULAR-USR-ID                                    
024500         PERFORM 0450-ESCRIBIR-DETALLE THRU 0450-EXIT.                    
024600     GO TO 0410-LEER-CUENTA.                                              
024700 0420-CIERRE-CUENTAS.                                                     
024800     CLOSE F-CUENTAS.                                                     
024900 0400-EXIT.                                                               
025000     EXIT.                                                                
025100 0450-ESCRIBIR-DETALLE.                                                   
025200     ADD 1 TO WS-CONT-CUENTAS-TITULAR.                                    
025300     ADD 1 TO WS-CONT-CUENTAS-LISTADAS.                                   
025400     MOVE SPACES TO WS-LIN-NUMERO.                                        
025500     MOVE CTA-NUMERO TO WS-LIN-NUMERO.                                    
025600     MOVE SPACES TO WS-LIN-NOMBRE.                                        
025700     MOVE CTA-NOMBRE TO WS-LIN-NOMBRE.                                    
025800     COMPUTE WS-SALDO-COMBINADO =                                         
025900         CTA-SALDO-ENT + (CTA-SALDO-DEC / 100).                           
026000     MOVE WS-SALDO-COMBINADO TO WS-SALDO-ALFA.                            
026100     MOVE SPACES TO WS-LIN-SALDO.                                         
026200     MOVE WS-SALDO-ALFA TO WS-LIN-SALDO.                                  
026300     WRITE LSTRPT-REG FROM WS-LINEA-DETALLE.                              
026400 0450-EXIT.                                                               
026500     EXIT.                                                                
026600 0900-FIN-PROCESO.                                                        
026700     MOVE WS-CONT-PETICIONES TO WS-TOT-PETICIONES.                        
026800     MOVE WS-CONT-CUENTAS-LISTADAS TO WS-TOT-CUENTAS.                     
026900     WRITE LSTRPT-REG FROM WS-LINEA-TOTALES.                              
027000     CLOSE F-LST-REQ.                                                     
027100     CLOSE F-LST-RPT.                                                     
027200 0900-EXIT.                                                               
027300     EXIT.                                                                
027400 9999-ERROR-FICHERO.                                                      
027500     DISPLAY "BANK7 - ERROR DE FICHERO - USR=" WS-FS-USR                  
027600         " CTA=" WS-FS-CTA.                                               
027700     STOP RUN.                                                            
027800 9999-EXIT.                                                               
027900     EXIT.                                                                
