000100*****************************************************************         
000200*                                                                         
000300*    COPYBOOK    : MOVIMIENTOS                                            
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE MOVIMIENTO (APUNTE)             
000500*                  DEL LIBRO DE CUENTAS - UNIZARBANK.                     
000600*    FICHERO     : MOVIMIENTOS.DAT (SECUENCIAL, SOLO ALTAS,               
000700*                  UN APUNTE POR LINEA, EN ORDEN DE GRABACION).           
000800*                  SIN CLAVE PROPIA - MOV-ID ES CORRELATIVO.              
000900*                  SE CONSULTA POR MOV-CTA-ID Y POR RANGO DE              
001000*                  MOV-FECHA-HORA.                                        
001100*                                                                         
001200*****************************************************************         
001300* HISTORIAL DE CAMBIOS                                                    
001400*---------+--------+---------------------------------+----------          
001500* FECHA   | AUTOR  | DESCRIPCION                      | PETICION          
001600*---------+--------+---------------------------------+----------          
001700* 02-06-88| JOLIVAN| CREACION DEL COPY DE MOVIMIENTO  | CRT-042           
001800* 30-08-89| JOLIVAN| SE ANADE MOV-SALDO-ANT PARA       | CRT-049          
001900*         |        | AUDITORIA DE SALDOS               |                  
002000* 14-07-93| RGIL   | SE ANADEN MOV-CTA-DESTINO/ORIGEN | CRT-088           
002100*         |        | PARA TRASPASOS ENTRE CUENTAS      |                  
002200* 19-01-96| RGIL   | MOV-TIPO PASA DE X(08) A X(12)   | CRT-102           
002300*         |        | PARA DISTINGUIR TRASPASO-SALIDA/ |                   
002400*         |        | TRASPASO-ENTRADA                  |                  
002500* 11-11-98| MSANZ  | REVISION Y2K - MOV-FECHA-HORA YA | CRT-119           
002600*         |        | ERA ALFANUMERICO AAAA-MM-DD...    |                  
002700*         |        | NO PROCEDEN CAMBIOS                |                 
002800* 23-05-02| PIBOR  | SE ANADE MOV-REFERENCIA PARA      | CRT-134          
002900*         |        | CASAR CARGO Y ABONO DE UN         |                  
003000*         |        | TRASPASO (CLAVE DE CONTROL)       |                  
003100*****************************************************************         
003200 01  MOVIMIENTO-REG.                                                      
003300*    MOV-ID ES CORRELATIVO, ASIGNADO AL GRABAR (NO ES CLAVE DE            
003400*    ACCESO). MOV-TIPO ES UNO DE LOS VALORES 88 SIGUIENTES.               
003500     05  MOV-ID                      PIC 9(09).                           
003600     05  MOV-CTA-ID                  PIC 9(09).                           
003700     05  MOV-TIPO                    PIC X(12).                           
003800         88  MOV-DEPOSITO            VALUE "DEPOSIT".                     
003900         88  MOV-RETIRADA            VALUE "WITHDRAWAL".                  
004000         88  MOV-TRASPASO-SALE       VALUE "TRANSFER-OUT".                
004100         88  MOV-TRASPASO-ENTRA      VALUE "TRANSFER-IN".                 
004200     05  MOV-IMPORTE.                                                     
004300         10  MOV-IMPORTE-ENT         PIC S9(17).                          
004400         10  MOV-IMPORTE-DEC         PIC 9(02).                           
004500     05  MOV-SALDO-ANT.                                                   
004600         10  MOV-SALDO-ANT-ENT       PIC S9(17).                          
004700         10  MOV-SALDO-ANT-DEC       PIC 9(02).                           
004800     05  MOV-SALDO-POST.                                                  
004900         10  MOV-SALDO-POST-ENT      PIC S9(17).                          
005000         10  MOV-SALDO-POST-DEC      PIC 9(02).                           
005100     05  MOV-CONCEPTO                PIC X(100).                          
005200     05  MOV-REFERENCIA              PIC X(19).                           
005300*        MOV-REFERENCIA = "TXN" + 16 POSICIONES UNICAS POR                
005400*        APUNTE; EN UN TRASPASO, CARGO Y ABONO COMPARTEN LA               
005500*        MISMA MOV-REFERENCIA (CLAVE DE CONTROL DE CUADRE).               
005600     05  MOV-CTA-DESTINO             PIC X(10).                           
005700     05  MOV-CTA-ORIGEN              PIC X(10).                           
005800     05  MOV-FECHA-HORA              PIC X(26).                           
005900     05  FILLER                      PIC X(16).                           
