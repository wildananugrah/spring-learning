000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK9.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   23-05-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK9 - HISTORICO DE MOVIMIENTOS DE UNA CUENTA                       
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE HISTORICO (HISREQ), UNA POR          
001300*    CUENTA, COMPRUEBA TITULARIDAD DE LA CUENTA Y RECORRE                 
001400*    MOVIMIENTOS.DAT COMPLETO LISTANDO LOS APUNTES CUYA MOV-CTA-ID        
001500*    COINCIDA CON LA CUENTA PEDIDA, OPCIONALMENTE ACOTADOS POR            
001600*    FECHA, Y ORDENADOS POR FECHA-HORA DESCENDENTE.  CADA LINEA           
001700*    LLEVA EL ID DEL APUNTE, TIPO, IMPORTE, SALDO ANTERIOR Y              
001800*    POSTERIOR, REFERENCIA Y FECHA-HORA.  AL TERMINAR CADA CUENTA         
001900*    SE IMPRIME UNA LINEA DE TOTALES DE CONTROL POR TIPO DE               
002000*    APUNTE (DEPOSITO, RETIRADA, TRASPASO-ENTRA, TRASPASO-SALE).          
002100*                                                                         
002200*****************************************************************         
002300* HISTORIAL DE CAMBIOS                                                    
002400*-----------+--------+---------------------------------+--------          
002500* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002600*-----------+--------+---------------------------------+--------          
002700* 23-05-87  | JOLIVAN| VERSION INICIAL - EXTRACTO DE     |CRT-050         
002800*           |        | TARJETA, AHORA COMO HISTORICO DE  |                
002900*           |        | CUENTA                            |                
003000* 14-07-93  | RGIL   | SE ANADE TABLA DE TOTALES POR    |CRT-090          
003100*           |        | TIPO DE APUNTE AL FINAL DE CADA  |                 
003200*           |        | CUENTA                            |                
003300* 19-01-96  | RGIL   | SE CENTRALIZAN LOS LAYOUTS EN LOS|CRT-102          
003400*           |        | COPY CUENTAS Y MOVIMIENTOS        |                
003500* 11-11-98  | MSANZ  | REVISION Y2K - MOV-FECHA-HORA YA |CRT-119          
003600*           |        | ERA ALFANUMERICO, NO PROCEDEN    |                 
003700*           |        | CAMBIOS                           |                
003800* 17-06-03  | PIBOR  | SE ANADE COMPROBACION DE         |CRT-143          
003900*           |        | TITULARIDAD DE LA CUENTA ANTES   |                 
004000*           |        | DE LISTAR EL HISTORICO             |               
004100* 09-08-26  | TOLIVE | SE ACOTA EL HISTORICO POR RANGO  |CRT-161          
004200*           |        | DE FECHAS Y SE ORDENA EL LISTADO |                 
004300*           |        | POR FECHA-HORA DESCENDENTE         |               
004400* 09-08-26  | TOLIVE | SE AMPLIA EL LISTADO CON ID Y     |CRT-162         
004500*           |        | SALDO ANTERIOR/POSTERIOR, FALTABAN|                
004600*           |        | RESPECTO AL FORMATO DEL HISTORICO  |               
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.   IBM-370.                                              
005100 OBJECT-COMPUTER.   IBM-370.                                              
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-FS-CTA.                                        
006000     SELECT F-MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"                         
006100         ORGANIZATION IS LINE SEQUENTIAL                                  
006200         FILE STATUS IS WS-FS-MOV.                                        
006300     SELECT F-HIS-REQ ASSIGN TO "HISREQ"                                  
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS WS-FS-REQ.                                        
006600     SELECT F-LISTADO ASSIGN TO "LISTADO"                                 
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS WS-FS-LST.                                        
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  F-CUENTAS                                                            
007200     LABEL RECORD STANDARD.                                               
007300 01  CUENTA-REG.                                                          
007400     COPY CUENTAS.                                                        
007500 FD  F-MOVIMIENTOS                                                        
007600     LABEL RECORD STANDARD.                                               
007700 01  MOVIMIENTO-REG.                                                      
007800     COPY MOVIMIENTOS.                                                    
007900 FD  F-HIS-REQ                                                            
008000     LABEL RECORD STANDARD.                                               
008100 01  HISREQ-REG.                                                          
008200     05  HISREQ-USR-ID              PIC 9(09).                            
008300     05  HISREQ-NUMERO              PIC X(10).                            
008400     05  HISREQ-FECHA-INICIO        PIC X(08).                            
008500     05  HISREQ-FECHA-FIN           PIC X(08).                            
008600     05  FILLER                      PIC X(05).                           
008700 FD  F-LISTADO                                                            
008800     LABEL RECORD STANDARD.                                               
008900 01  F-LISTADO-REG                  PIC X(132).                           
009000 WORKING-STORAGE SECTION.                                                 
009100*****************************************************************         
009200*    INDICADORES DE ESTADO DE FICHERO                                     
009300*****************************************************************         
009400 77  WS-FS-CTA                   PIC X(02).                               
009500     88  WS-CTA-OK                        VALUE "00".                     
009600 77  WS-FS-MOV                   PIC X(02).                               
009700     88  WS-MOV-OK                        VALUE "00".                     
009800 77  WS-FS-REQ                   PIC X(02).                               
009900     88  WS-REQ-OK                        VALUE "00".                     
010000     88  WS-REQ-EOF                       VALUE "10".                     
010100 77  WS-FS-LST                   PIC X(02).                               
010200     88  WS-LST-OK                        VALUE "00".                     
010300*****************************************************************         
010400*    FECHA Y HORA DEL PROCESO                                             
010500*****************************************************************         
010600 01  WS-FECHA-HORA-SISTEMA.                                               
010700     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
010800     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
010900                                 PIC X(08).                               
011000     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
011100         10  WS-FEC-ANO          PIC 9(04).                               
011200         10  WS-FEC-MES          PIC 9(02).                               
011300         10  WS-FEC-DIA          PIC 9(02).                               
011400     05  WS-HORA-HHMMSS          PIC 9(06).                               
011500     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
011600         10  WS-HOR-HOR          PIC 9(02).                               
011700         10  WS-HOR-MIN          PIC 9(02).                               
011800         10  WS-HOR-SEG          PIC 9(02).                               
011900     05  WS-CENTESIMAS           PIC 9(02).                               
012000     05  WS-DIF-GMT              PIC S9(04).                              
012100     05  FILLER                  PIC X(04).                               
012200*****************************************************************         
012300*    TABLA DE TOTALES DE CONTROL POR TIPO DE APUNTE - SE                  
012400*    INICIALIZA DESDE WS-TABLA-INIC Y SE REDEFINE COMO OCCURS             
012500*    PARA PODER ACUMULAR POR INDICE - VER CRT-090.                        
012600*****************************************************************         
012700 01  WS-TABLA-INIC.                                                       
012800     05  FILLER                  PIC X(12) VALUE "DEPOSIT".               
012900     05  FILLER                  PIC X(12) VALUE "WITHDRAWAL".            
013000     05  FILLER                  PIC X(12) VALUE "TRANSFER-IN".           
013100     05  FILLER                  PIC X(12) VALUE "TRANSFER-OUT".          
013200 01  WS-TABLA-TOTALES REDEFINES WS-TABLA-INIC.                            
013300     05  WS-TOTALES-TIPO OCCURS 4 TIMES                                   
013400             INDEXED BY WS-IDX-TIPO.                                      
013500         10  WS-TIPO-NOMBRE      PIC X(12).                               
013600 01  WS-TABLA-CONTADORES.                                                 
013700     05  WS-TOTALES-CONT OCCURS 4 TIMES                                   
013800             INDEXED BY WS-IDX-CONT.                                      
013900         10  WS-TIPO-CONT        PIC S9(07) COMP.                         
014000         10  WS-TIPO-IMPORTE-ENT PIC S9(17) COMP.                         
014100         10  WS-TIPO-IMPORTE-DEC PIC S9(03) COMP.                         
014200         10  FILLER              PIC X(04).                               
014300*****************************************************************         
014400*    TABLA DE APUNTES DE LA CUENTA EN CURSO - CARGADA DURANTE EL          
014500*    BARRIDO DE MOVIMIENTOS.DAT (FILTRADA POR CUENTA Y RANGO DE           
014600*    FECHAS) Y ORDENADA POR FECHA-HORA DESCENDENTE ANTES DE               
014700*    IMPRIMIRSE - VER CRT-161. LLEVA TAMBIEN MOV-ID Y LOS SALDOS          
014800*    ANTERIOR/POSTERIOR DEL APUNTE PARA EL LISTADO - VER CRT-162.         
014900*****************************************************************         
015000 01  WS-TABLA-MOVIMIENTOS.                                                
015100     05  WS-TM-ENTRADA OCCURS 200 TIMES                                   
015200             INDEXED BY WS-IDX-TM WS-IDX-TM2 WS-IDX-MAX.                  
015300         10  WS-TM-ID             PIC 9(09).                              
015400         10  WS-TM-TIPO           PIC X(12).                              
015500         10  WS-TM-IMPORTE-ENT    PIC S9(17) COMP.                        
015600         10  WS-TM-IMPORTE-DEC    PIC S9(03) COMP.                        
015700         10  WS-TM-SALDO-ANT-ENT  PIC S9(17) COMP.                        
015800         10  WS-TM-SALDO-ANT-DEC  PIC S9(03) COMP.                        
015900         10  WS-TM-SALDO-POS-ENT  PIC S9(17) COMP.                        
016000         10  WS-TM-SALDO-POS-DEC  PIC S9(03) COMP.                        
016100         10  WS-TM-REFERENCIA     PIC X(19).                              
016200         10  WS-TM-FECHA-HORA     PIC X(26).                              
016300         10  FILLER               PIC X(03).                              
016400 01  WS-TM-ENTRADA-AUX.                                                   
016500     05  WS-TM-ID-AUX             PIC 9(09).                              
016600     05  WS-TM-TIPO-AUX           PIC X(12).                              
016700     05  WS-TM-IMPORTE-ENT-AUX    PIC S9(17) COMP.                        
016800     05  WS-TM-IMPORTE-DEC-AUX    PIC S9(03) COMP.                        
016900     05  WS-TM-SALDO-ANT-ENT-AUX  PIC S9(17) COMP.                        
017000     05  WS-TM-SALDO-ANT-DEC-AUX  PIC S9(03) COMP.                        
017100     05  WS-TM-SALDO-POS-ENT-AUX  PIC S9(17) COMP.                        
017200     05  WS-TM-SALDO-POS-DEC-AUX  PIC S9(03) COMP.                        
017300     05  WS-TM-REFERENCIA-AUX     PIC X(19).                              
017400     05  WS-TM-FECHA-HORA-AUX     PIC X(26).                              
017500     05  FILLER                   PIC X(03).                              
017600*****************************************************************         
017700*    CONTADORES DE CONTROL                                                
017800*****************************************************************         
017900 77  WS-CONT-PETICIONES            PIC S9(07) COMP.                       
018000 77  WS-CONT-APUNTES-LISTADOS      PIC S9(07) COMP.                       
018100 77  WS-CONT-APUNTES-CUENTA        PIC S9(05) COMP.                       
018200 77  WS-CONT-TABLA                 PIC S9(05) COMP.                       
018300*****************************************************************         
018400*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
018500*****************************************************************         
018600 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
018700     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
018800     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
018900 77  WS-CTA-ENCONTRADA            PIC X(01) VALUE "N".                    
019000     88  WS-SI-CTA-ENCONTRADA              VALUE "S".                     
019100 77  WS-TITULAR-OK                PIC X(01) VALUE "N".                    
019200     88  WS-SI-TITULAR                     VALUE "S".                     
019300 77  WS-EN-RANGO                  PIC X(01) VALUE "N".                    
019400     88  WS-SI-EN-RANGO                    VALUE "S".                     
019500 77  WS-TABLA-LLENA               PIC X(01) VALUE "N".                    
019600     88  WS-SI-TABLA-LLENA                 VALUE "S".                     
019700 77  WS-CTA-ID-PEDIDA              PIC 9(09).                             
019800 77  WS-MOV-FECHA-YMD              PIC X(08).                             
019900 77  WS-SALDO-ALFA                PIC -(16)9.99.                          
020000 77  WS-SALDO-COMBINADO           PIC S9(17)V99.                          
020100 77  WS-ID-ALFA                   PIC ZZZZZZZZ9.                          
020200*****************************************************************         
020300*    LINEAS DE INFORME                                                    
020400*****************************************************************         
020500 01  WS-CABECERA-1.                                                       
020600     05  FILLER                  PIC X(20) VALUE SPACES.                  
020700     05  FILLER                  PIC X(44) VALUE                          
020800         "UNIZARBANK - HISTORICO DE MOVIMIENTOS".                         
020900 01  WS-CABECERA-2.                                                       
021000     05  FILLER                  PIC X(10) VALUE "CUENTA : ".             
021100     05  WS-CAB-NUMERO            PIC X(10).                              
021200 01  WS-LINEA-COLUMNAS.                                                   
021300     05  FILLER                  PIC X(11) VALUE "ID".                    
021400     05  FILLER                  PIC X(14) VALUE "TIPO".                  
021500     05  FILLER                  PIC X(20) VALUE "IMPORTE".               
021600     05  FILLER                  PIC X(20) VALUE "SALDO ANTERIOR".        
021700     05  FILLER                  PIC X(20) VALUE "SALDO POSTERIOR".       
021800     05  FILLER                  PIC X(20) VALUE "REFERENCIA".            
021900     05  FILLER                  PIC X(27) VALUE "FECHA-HORA".            
022000 01  WS-LINEA-DETALLE.                                                    
022100     05  WS-LIN-ID               PIC X(11).                               
022200     05  WS-LIN-TIPO             PIC X(14).                               
022300     05  WS-LIN-IMPORTE          PIC X(20).                               
022400     05  WS-LIN-SALDO-ANT        PIC X(20).                               
022500     05  WS-LIN-SALDO-POST       PIC X(20).                               
022600     05  WS-LIN-REFERENCIA       PIC X(20).                               
022700     05  WS-LIN-FEC-HORA         PIC X(27).                               
022800 01  WS-LINEA-CTA-NO-ENCONTRADA.                                          
022900     05  FILLER                  PIC X(30) VALUE                          
023000         "CUENTA NO ENCONTRADA".                                          
023100     05  FILLER                  PIC X(50) VALUE SPACES.                  
023200 01  WS-LINEA-SIN-MOVIMIENTOS.                                            
023300     05  FILLER                  PIC X(30) VALUE                          
023400         "LA CUENTA NO TIENE MOVIMIENTOS".                                
023500     05  FILLER                  PIC X(50) VALUE SPACES.                  
023600 01  WS-LINEA-TABLA-LLENA.                                                
023700     05  FILLER                  PIC X(60) VALUE                          
023800         "AVISO - LIMITE DE 200 APUNTES ALCANZADO, LISTADO                
023900         TRUNCADO".                                                       
024000     05  FILLER                  PIC X(20) VALUE SPACES.                  
024100 01  WS-LINEA-TOTAL-TIPO.                                                 
024200     05  FILLER                  PIC X(16) VALUE                          
024300         "TOTAL ".                                                        
024400     05  WS-TOT-TIPO-NOMBRE      PIC X(12).                               
024500     05  FILLER                  PIC X(04) VALUE SPACES.                  
024600     05  WS-TOT-TIPO-CONT        PIC ZZZ,ZZ9.                             
024700     05  FILLER                  PIC X(04) VALUE " UDS".                  
024800     05  FILLER                  PIC X(10) VALUE SPACES.                  
024900     05  WS-TOT-TIPO-IMPORTE     PIC -(14)9.99.                           
025000 01  WS-LINEA-TOTALES.                                                    
025100     05  FILLER                  PIC X(22) VALUE                          
025200         "TOTAL PETICIONES.....".                                         
025300     05  WS-TOT-PETICIONES       PIC ZZZ,ZZ9.                             
025400     05  FILLER                  PIC X(05) VALUE SPACES.                  
025500     05  FILLER                  PIC X(22) VALUE                          
025600         "TOTAL APUNTES LISTADOS".                                        
025700     05  WS-TOT-APUNTES          PIC ZZZ,ZZ9.                             
025800 PROCEDURE DIVISION.                                                      
025900 0000-PRINCIPAL.                                                          
026000     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
026100     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
026200         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
026300     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
026400     STOP RUN.                                                            
026500 0100-INICIO.                                                             
026600     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
026700     MOVE 0 TO WS-CONT-PETICIONES.                                        
026800     MOVE 0 TO WS-CONT-APUNTES-LISTADOS.                                  
026900     OPEN INPUT F-HIS-REQ.                                                
027000     IF NOT WS-REQ-OK                                                     
027100         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
027200     OPEN OUTPUT F-LISTADO.                                               
027300     IF NOT WS-LST-OK                                                     
027400         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
027500     WRITE F-LISTADO-REG FROM WS-CABECERA-1.                              
027600     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
027700 0100-EXIT.                                                               
027800     EXIT.                                                                
027900 0150-LEER-PETICION.                                                      
028000     READ F-HIS-REQ                                                       
028100         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
028200 0150-EXIT.                                                               
028300     EXIT.                                                                
028400 0200-PROCESAR-PETICION.                                                  
028500     ADD 1 TO WS-CONT-PETICIONES.                                         
028600     MOVE "N" TO WS-CTA-ENCONTRADA.                                       
028700     MOVE "N" TO WS-TITULAR-OK.                                           
028800     MOVE SPACES TO WS-CAB-NUMERO.                                        
028900     MOVE HISREQ-NUMERO TO WS-CAB-NUMERO.                                 
029000     WRITE F-LISTADO-REG FROM WS-CABECERA-2.                              
029100     PERFORM 0300-LOCALIZAR-CUENTA THRU 0300-EXIT.                        
029200     IF WS-SI-CTA-ENCONTRADA AND WS-SI-TITULAR                            
029300         WRITE F-LISTADO-REG FROM WS-LINEA-COLUMNAS                       
029400         PERFORM 0400-INICIAR-TOTALES THRU 0400-EXIT                      
029500         PERFORM 0500-LISTAR-MOVIMIENTOS THRU 0500-EXIT                   
029600         PERFORM 0600-IMPRIMIR-TOTALES THRU 0600-EXIT                     
029700     ELSE                                                                 
029800         WRITE F-LISTADO-REG FROM WS-LINEA-CTA-NO-ENCONTRADA              
029900     END-IF.                                                              
030000     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
030100 0200-EXIT.                                                               
030200     EXIT.                                                                
030300 0300-LOCALIZAR-CUENTA.                                                   
030400     OPEN INPUT F-CUENTAS.                                                
030500     IF NOT WS-CTA-OK                                                     
030600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
030700 0310-LEER-CUENTA.                                                        
030800     READ F-CUENTAS NEXT RECORD                                           
030900         AT END GO TO 0320-CIERRE-CUENTAS.                                
031000     IF CTA-NUMERO = HISREQ-NUMERO                                        
031100         SET WS-SI-CTA-ENCONTRADA TO TRUE                                 
031200         MOVE CTA-ID TO WS-CTA-ID-PEDIDA                                  
031300         IF CTA-USR-ID = HISREQ-USR-ID                                    
031400             MOVE "S" TO WS-TITULAR-OK                                    
031500         ELSE                                                             
031600             MOVE "N" TO WS-CTA-ENCONTRADA                                
031700         END-IF                                                           
031800         GO TO 0320-CIERRE-CUENTAS.                                       
031900     GO TO 0310-LEER-CUENTA.                                              
032000 0320-CIERRE-CUENTAS.                                                     
032100     CLOSE F-CUENTAS.                                                     
032200 0300-EXIT.                                                               
032300     EXIT.                                                                
032400 0400-INICIAR-TOTALES.                                                    
032500     SET WS-IDX-CONT TO 1.                                                
032600 0410-LIMPIAR-CASILLA.                                                    
032700     IF WS-IDX-CONT > 4                                                   
032800         GO TO 0400-EXIT.                                                 
032900     MOVE 0 TO WS-TIPO-CONT (WS-IDX-CONT).                                
033000     MOVE 0 TO WS-TIPO-IMPORTE-ENT (WS-IDX-CONT).                         
033100     MOVE 0 TO WS-TIPO-IMPORTE-DEC (WS-IDX-CONT).                         
033200     SET WS-IDX-CONT UP BY 1.                                             
033300     GO TO 0410-LIMPIAR-CASILLA.                                          
033400 0400-EXIT.                                                               
033500     EXIT.                                                                
033600 0500-LISTAR-MOVIMIENTOS.                                                 
033700*    RECORRE MOVIMIENTOS.DAT COMPLETO, YA QUE ES UN FICHERO SOLO          
033800*    DE ALTAS SIN CLAVE SECUNDARIA INDEXADA SOBRE MOV-CTA-ID, Y           
033900*    CARGA LOS APUNTES QUE CUADREN EN WS-TABLA-MOVIMIENTOS PARA           
034000*    PODER ORDENARLOS POR FECHA-HORA ANTES DE IMPRIMIRLOS.                
034100     MOVE 0 TO WS-CONT-APUNTES-CUENTA.                                    
034200     MOVE 0 TO WS-CONT-TABLA.                                             
034300     MOVE "N" TO WS-TABLA-LLENA.                                          
034400     OPEN INPUT F-MOVIMIENTOS.                                            
034500     IF NOT WS-MOV-OK                                                     
034600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
034700 0510-LEER-MOVIMIENTO.                                                    
034800     READ F-MOVIMIENTOS NEXT RECORD                                       
034900         AT END GO TO 0520-CIERRE-MOVIMIENTOS.                            
035000     IF MOV-CTA-ID = WS-CTA-ID-PEDIDA                                     
035100         PERFORM 0515-COMPROBAR-RANGO THRU 0515-EXIT                      
035200         IF WS-SI-EN-RANGO                                                
035300             PERFORM 0530-CARGAR-TABLA THRU 0530-EXIT                     
035400         END-IF                                                           
035500     END-IF.                                                              
035600     GO TO 0510-LEER-MOVIMIENTO.                                          
035700 0520-CIERRE-MOVIMIENTOS.                                                 
035800     CLOSE F-MOVIMIENTOS.                                                 
035900     IF WS-CONT-APUNTES-CUENTA = 0                                        
036000         WRITE F-LISTADO-REG FROM WS-LINEA-SIN-MOVIMIENTOS                
036100     ELSE                                                                 
036200         PERFORM 0570-ORDENAR-TABLA THRU 0570-EXIT                        
036300         PERFORM 0580-IMPRIMIR-TABLA THRU 0580-EXIT                       
036400     END-IF.                                                              
036500     IF WS-SI-TABLA-LLENA                                                 
036600         WRITE F-LISTADO-REG FROM WS-LINEA-TABLA-LLENA.                   
036700 0500-EXIT.                                                               
036800     EXIT.                                                                
036900 0515-COMPROBAR-RANGO.                                                    
037000*    EXTRAE AAAAMMDD DE MOV-FECHA-HORA (FORMATO ISO DESGLOSADO            
037100*    AAAA-MM-DD-HH.MM.SS.CC0000) Y LO COMPARA CONTRA EL RANGO             
037200*    PEDIDO EN HISREQ-REG - LIMITE ABIERTO SI VIENE A BLANCOS.            
037300     MOVE "S" TO WS-EN-RANGO.                                             
037400     STRING MOV-FECHA-HORA (1:4) MOV-FECHA-HORA (6:2)                     
037500         MOV-FECHA-HORA (9:2) DELIMITED BY SIZE                           
037600         INTO WS-MOV-FECHA-YMD.                                           
037700     IF HISREQ-FECHA-INICIO NOT = SPACES                                  
037800         AND WS-MOV-FECHA-YMD < HISREQ-FECHA-INICIO                       
037900             MOVE "N" TO WS-EN-RANGO.                                     
038000     IF HISREQ-FECHA-FIN NOT = SPACES                                     
038100         AND WS-MOV-FECHA-YMD > HISREQ-FECHA-FIN                          
038200             MOVE "N" TO WS-EN-RANGO.                                     
038300 0515-EXIT.                                                               
038400     EXIT.                                                                
038500 0530-CARGAR-TABLA.                                                       
038600     ADD 1 TO WS-CONT-APUNTES-CUENTA.                                     
038700     IF WS-CONT-TABLA < 200                                               
038800         ADD 1 TO WS-CONT-TABLA                                           
038900         SET WS-IDX-TM TO WS-CONT-TABLA                                   
039000         MOVE MOV-ID TO WS-TM-ID (WS-IDX-TM)                              
039100         MOVE MOV-TIPO TO WS-TM-TIPO (WS-IDX-TM)                          
039200         MOVE MOV-IMPORTE-ENT TO WS-TM-IMPORTE-ENT (WS-IDX-TM)            
039300         MOVE MOV-IMPORTE-DEC TO WS-TM-IMPORTE-DEC (WS-IDX-TM)            
039400         MOVE MOV-SALDO-ANT-ENT TO WS-TM-SALDO-ANT-ENT (WS-IDX-TM)        
039500         MOVE MOV-SALDO-ANT-DEC TO WS-TM-SALDO-ANT-DEC (WS-IDX-TM)        
039600         MOVE MOV-SALDO-POST-ENT TO WS-TM-SALDO-POS-ENT (WS-IDX-TM)       
039700         MOVE MOV-SALDO-POST-DEC TO WS-TM-SALDO-POS-DEC (WS-IDX-TM)       
039800         MOVE MOV-REFERENCIA TO WS-TM-REFERENCIA (WS-IDX-TM)              
039900         MOVE MOV-FECHA-HORA TO WS-TM-FECHA-HORA (WS-IDX-TM)              
040000     ELSE                                                                 
040100         SET WS-SI-TABLA-LLENA TO TRUE                                    
040200     END-IF.                                                              
040300 0530-EXIT.                                                               
040400     EXIT.                                                                
040500 0550-ESCRIBIR-DETALLE.                                                   
040600     ADD 1 TO WS-CONT-APUNTES-LISTADOS.                                   
040700     MOVE WS-TM-ID (WS-IDX-TM) TO WS-ID-ALFA.                             
040800     MOVE SPACES TO WS-LIN-ID.                                            
040900     MOVE WS-ID-ALFA TO WS-LIN-ID.                                        
041000     MOVE SPACES TO WS-LIN-TIPO.                                          
041100     MOVE WS-TM-TIPO (WS-IDX-TM) TO WS-LIN-TIPO.                          
041200     COMPUTE WS-SALDO-COMBINADO =                                         
041300         WS-TM-IMPORTE-ENT (WS-IDX-TM) +                                  
041400         (WS-TM-IMPORTE-DEC (WS-IDX-TM) / 100).                           
041500     MOVE WS-SALDO-COMBINADO TO WS-SALDO-ALFA.                            
041600     MOVE SPACES TO WS-LIN-IMPORTE.                                       
041700     MOVE WS-SALDO-ALFA TO WS-LIN-IMPORTE.                                
041800     COMPUTE WS-SALDO-COMBINADO =                                         
041900         WS-TM-SALDO-ANT-ENT (WS-IDX-TM) +                                
042000         (WS-TM-SALDO-ANT-DEC (WS-IDX-TM) / 100).                         
042100     MOVE WS-SALDO-COMBINADO TO WS-SALDO-ALFA.                            
042200     MOVE SPACES TO WS-LIN-SALDO-ANT.                                     
042300     MOVE WS-SALDO-ALFA TO WS-LIN-SALDO-ANT.                              
042400     COMPUTE WS-SALDO-COMBINADO =                                         
042500         WS-TM-SALDO-POS-ENT (WS-IDX-TM) +                                
042600         (WS-TM-SALDO-POS-DEC (WS-IDX-TM) / 100).                         
042700     MOVE WS-SALDO-COMBINADO TO WS-SALDO-ALFA.                            
042800     MOVE SPACES TO WS-LIN-SALDO-POST.                                    
042900     MOVE WS-SALDO-ALFA TO WS-LIN-SALDO-POST.                             
043000     MOVE SPACES TO WS-LIN-REFERENCIA.                                    
043100     MOVE WS-TM-REFERENCIA (WS-IDX-TM) TO WS-LIN-REFERENCIA.              
043200     MOVE WS-TM-FECHA-HORA (WS-IDX-TM) TO WS-LIN-FEC-HORA.                
043300     WRITE F-LISTADO-REG FROM WS-LINEA-DETALLE.                           
043400     PERFORM 0560-ACUMULAR-TOTAL-TIPO THRU 0560-EXIT.                     
043500 0550-EXIT.                                                               
043600     EXIT.                                                                
043700 0560-ACUMULAR-TOTAL-TIPO.                                                
043800     SET WS-IDX-TIPO TO 1.                                                
043900     SEARCH WS-TOTALES-TIPO                                               
044000         AT END GO TO 0560-EXIT                                           
044100         WHEN WS-TIPO-NOMBRE (WS-IDX-TIPO) = WS-TM-TIPO (WS-IDX-TM)       
044200             SET WS-IDX-CONT TO WS-IDX-TIPO                               
044300             ADD 1 TO WS-TIPO-CONT (WS-IDX-CONT)                          
044400             ADD WS-TM-IMPORTE-ENT (WS-IDX-TM) TO                         
044500                 WS-TIPO-IMPORTE-ENT (WS-IDX-CONT)                        
044600             ADD WS-TM-IMPORTE-DEC (WS-IDX-TM) TO                         
044700                 WS-TIPO-IMPORTE-DEC (WS-IDX-CONT).                       
044800 0560-EXIT.                                                               
044900     EXIT.                                                                
045000 0570-ORDENAR-TABLA.                                                      
045100*    ORDENACION POR SELECCION, DESCENDENTE POR FECHA-HORA - NO            
045200*    HAY NINGUN REPOSITORIO DE REFERENCIA QUE UTILICE LA                  
045300*    CLAUSULA SORT, ASI QUE SE RESUELVE CON LA TABLA EN MEMORIA.          
045400     SET WS-IDX-TM TO 1.                                                  
045500 0572-BUCLE-EXTERNO.                                                      
045600     IF WS-IDX-TM NOT < WS-CONT-TABLA                                     
045700         GO TO 0570-EXIT.                                                 
045800     SET WS-IDX-MAX TO WS-IDX-TM.                                         
045900     SET WS-IDX-TM2 TO WS-IDX-TM.                                         
046000     SET WS-IDX-TM2 UP BY 1.                                              
046100 0574-BUCLE-INTERNO.                                                      
046200     IF WS-IDX-TM2 > WS-CONT-TABLA                                        
046300         GO TO 0576-INTERCAMBIAR.                                         
046400     IF WS-TM-FECHA-HORA (WS-IDX-TM2) >                                   
046500             WS-TM-FECHA-HORA (WS-IDX-MAX)                                
046600         SET WS-IDX-MAX TO WS-IDX-TM2.                                    
046700     SET WS-IDX-TM2 UP BY 1.                                              
046800     GO TO 0574-BUCLE-INTERNO.                                            
046900 0576-INTERCAMBIAR.                                                       
047000     IF WS-IDX-MAX NOT = WS-IDX-TM                                        
047100         MOVE WS-TM-ENTRADA (WS-IDX-TM) TO WS-TM-ENTRADA-AUX              
047200         MOVE WS-TM-ENTRADA (WS-IDX-MAX) TO                               
047300             WS-TM-ENTRADA (WS-IDX-TM)                                    
047400         MOVE WS-TM-ENTRADA-AUX TO WS-TM-ENTRADA (WS-IDX-MAX).            
047500     SET WS-IDX-TM UP BY 1.                                               
047600     GO TO 0572-BUCLE-EXTERNO.                                            
047700 0570-EXIT.                                                               
047800     EXIT.                                                                
047900 0580-IMPRIMIR-TABLA.                                                     
048000     SET WS-IDX-TM TO 1.                                                  
048100 0582-RECORRER-TABLA.                                                     
048200     IF WS-IDX-TM > WS-CONT-TABLA                                         
048300         GO TO 0580-EXIT.                                                 
048400     PERFORM 0550-ESCRIBIR-DETALLE THRU 0550-EXIT.                        
048500     SET WS-IDX-TM UP BY 1.                                               
048600     GO TO 0582-RECORRER-TABLA.                                           
048700 0580-EXIT.                                                               
048800     EXIT.                                                                
048900 0600-IMPRIMIR-TOTALES.                                                   
049000     SET WS-IDX-CONT TO 1.                                                
049100 0610-RECORRER-CASILLA.                                                   
049200     IF WS-IDX-CONT > 4                                                   
049300         GO TO 0600-EXIT.                                                 
049400     IF WS-TIPO-CONT (WS-IDX-CONT) > 0                                    
049500         PERFORM 0650-ESCRIBIR-TOTAL-TIPO THRU 0650-EXIT.                 
049600     SET WS-IDX-CONT UP BY 1.                                             
049700     GO TO 0610-RECORRER-CASILLA.                                         
049800 0600-EXIT.                                                               
049900     EXIT.                                                                
050000 0650-ESCRIBIR-TOTAL-TIPO.                                                
050100     MOVE WS-TIPO-NOMBRE (WS-IDX-CONT) TO WS-TOT-TIPO-NOMBRE.             
050200     MOVE WS-TIPO-CONT (WS-IDX-CONT) TO WS-TOT-TIPO-CONT.                 
050300     COMPUTE WS-SALDO-COMBINADO =                                         
050400         WS-TIPO-IMPORTE-ENT (WS-IDX-CONT) +                              
050500         (WS-TIPO-IMPORTE-DEC (WS-IDX-CONT) / 100).                       
050600     MOVE WS-SALDO-COMBINADO TO WS-TOT-TIPO-IMPORTE.                      
050700     WRITE F-LISTADO-REG FROM WS-LINEA-TOTAL-TIPO.                        
050800 0650-EXIT.                                                               
050900     EXIT.                                                                
051000 0900-FIN-PROCESO.                                                        
051100     MOVE WS-CONT-PETICIONES TO WS-TOT-PETICIONES.                        
051200     MOVE WS-CONT-APUNTES-LISTADOS TO WS-TOT-APUNTES.                     
051300     WRITE F-LISTADO-REG FROM WS-LINEA-TOTALES.                           
051400     CLOSE F-HIS-REQ.                                                     
051500     CLOSE F-LISTADO.                                                     
051600 0900-EXIT.                                                               
051700     EXIT.                                                                
051800 9999-ERROR-FICHERO.                                                      
051900     DISPLAY "BANK9 - ERROR DE FICHERO - CTA=" WS-FS-CTA                  
052000         " MOV=" WS-FS-MOV.                                               
052100     STOP RUN.                                                            
052200 9999-EXIT.                                                               
052300     EXIT.                                                                
