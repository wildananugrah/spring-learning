000100*****************************************************************         
000200*                                                                         
000300*    COPYBOOK    : USUARIOS                                               
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE USUARIO DEL SISTEMA             
000500*                  DE CUENTAS Y CARTILLA - UNIZARBANK.                    
000600*    FICHERO     : USUARIOS.DAT (SECUENCIAL, UNA LINEA POR                
000700*                  REGISTRO). CLAVE LOGICA USR-LOGIN, UNICA;              
000800*                  USR-CORREO TAMBIEN UNICA.                              
000900*                                                                         
001000*****************************************************************         
001100* HISTORIAL DE CAMBIOS                                                    
001200*---------+--------+---------------------------------+----------          
001300* FECHA   | AUTOR  | DESCRIPCION                      | PETICION          
001400*---------+--------+---------------------------------+----------          
001500* 14-03-88| JOLIVAN| CREACION DEL COPY PARA EL        | CRT-041           
001600*         |        | PROYECTO DE CARTILLA DE USUARIOS |                   
001700* 02-09-91| MSANZ  | SE AMPLIA CORREO DE X(24) A X(40)| CRT-077           
001800* 11-11-98| MSANZ  | REVISION Y2K - SIN FECHAS EN EL  | CRT-119           
001900*         |        | REGISTRO, NO PROCEDEN CAMBIOS    |                   
002000* 23-05-02| PIBOR  | AJUSTE DE FILLER FINAL A 200 BY. | CRT-134           
002100*****************************************************************         
002200 01  USUARIO-REG.                                                         
002300*    CLAVE LOGICA DEL REGISTRO ES USR-LOGIN.                              
002400     05  USR-ID                      PIC 9(09).                           
002500     05  USR-LOGIN                   PIC X(20).                           
002600     05  USR-CORREO                  PIC X(40).                           
002700     05  USR-CLAVE-CIF               PIC X(64).                           
002800*        USR-CLAVE-CIF GUARDA EL HASH DE LA CLAVE, NUNCA LA               
002900*        CLAVE EN CLARO - VER CIFRAR-CLAVE / VERIFICAR-CLAVE              
003000*        EN LOS PROGRAMAS QUE LA TRATAN.                                  
003100     05  USR-NOMBRE                  PIC X(40).                           
003200     05  FILLER                      PIC X(27).                           
