000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK2.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   18-04-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK2 - CONSULTA DE DETALLE DE CUENTA                                
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE CONSULTA (CTAREQ), CADA UNA          
001300*    CON EL LOGIN DEL USUARIO QUE PIDE LA CONSULTA Y EL NUMERO DE         
001400*    CUENTA A CONSULTAR, RESUELVE EL LOGIN EN USUARIOS.DAT,               
001500*    LOCALIZA LA CUENTA EN CUENTAS.DAT Y COMPRUEBA QUE PERTENECE          
001600*    AL USUARIO. SI LA CUENTA NO EXISTE, EL USUARIO NO EXISTE O LA        
001700*    CUENTA NO ES DEL USUARIO SE DEVUELVE EL MISMO MOTIVO                 
001800*    ("CUENTA NO ENCONTRADA") PARA NO REVELAR LA EXISTENCIA DE            
001900*    CUENTAS AJENAS.                                                      
002000*                                                                         
002100*****************************************************************         
002200* HISTORIAL DE CAMBIOS                                                    
002300*-----------+--------+---------------------------------+--------          
002400* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002500*-----------+--------+---------------------------------+--------          
002600* 18-04-87  | JOLIVAN| VERSION INICIAL - SUSTITUYE A LA |CRT-044          
002700*           |        | CONSULTA DE SALDO POR TARJETA DEL|                 
002800*           |        | CAJERO POR CONSULTA DE CUENTA     |                
002900* 30-08-89  | JOLIVAN| SE DEVUELVE TAMBIEN EL NOMBRE DE |CRT-050          
003000*           |        | LA CUENTA, NO SOLO EL SALDO       |                
003100* 19-01-96  | RGIL   | SE CENTRALIZA EL LAYOUT EN LOS   |CRT-102          
003200*           |        | COPY USUARIOS Y CUENTAS           |                
003300* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS EN ESTE|CRT-119          
003400*           |        | PROCESO, NO PROCEDEN CAMBIOS      |                
003500* 23-05-02  | PIBOR  | SE UNIFICA EL MOTIVO DE RECHAZO  |CRT-136          
003600*           |        | CUANDO LA CUENTA NO ES DEL        |                
003700*           |        | USUARIO PETICIONARIO (NO SE       |                
003800*           |        | DISTINGUE DE "NO EXISTE")         |                
003900* 09-08-26  | TOLIVE | LA PETICION LLEVABA EL ID NUMERICO|CRT-162         
004000*           |        | DEL TITULAR EN VEZ DE SU LOGIN;   |                
004100*           |        | AHORA SE RESUELVE CONTRA          |                
004200*           |        | USUARIOS.DAT COMO EN EL RESTO      |               
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.   IBM-370.                                              
004700 OBJECT-COMPUTER.   IBM-370.                                              
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT F-USUARIOS ASSIGN TO "USUARIOS"                               
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-FS-USR.                                        
005600     SELECT F-CUENTAS ASSIGN TO "CUENTAS"                                 
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-FS-CTA.                                        
005900     SELECT F-CTA-REQ ASSIGN TO "CTAREQ"                                  
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-FS-REQ.                                        
006200     SELECT F-CTA-RPT ASSIGN TO "CTARPT"                                  
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-FS-RPT.                                        
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  F-USUARIOS                                                           
006800     LABEL RECORD STANDARD.                                               
006900 01  USUARIO-REG.                                                         
007000     COPY USUARIOS.                                                       
007100 FD  F-CUENTAS                                                            
007200     LABEL RECORD STANDARD.                                               
007300 01  CUENTA-REG.                                                          
007400     COPY CUENTAS.                                                        
007500 FD  F-CTA-REQ                                                            
007600     LABEL RECORD STANDARD.                                               
007700 01  CTAREQ-REG.                                                          
007800     05  CTAREQ-LOGIN              PIC X(20).                             
007900     05  CTAREQ-NUMERO             PIC X(10).                             
008000     05  FILLER                    PIC X(01).                             
008100 FD  F-CTA-RPT                                                            
008200     LABEL RECORD STANDARD.                                               
008300 01  CTARPT-REG                   PIC X(80).                              
008400 WORKING-STORAGE SECTION.                                                 
008500*****************************************************************         
008600*    INDICADORES DE ESTADO DE FICHERO                                     
008700*****************************************************************         
008800 77  WS-FS-USR                   PIC X(02).                               
008900     88  WS-USR-OK                        VALUE "00".                     
009000 77  WS-FS-CTA                   PIC X(02).                               
009100     88  WS-CTA-OK                        VALUE "00".                     
009200     88  WS-CTA-EOF                       VALUE "10".                     
009300 77  WS-FS-REQ                   PIC X(02).                               
009400     88  WS-REQ-OK                        VALUE "00".                     
009500     88  WS-REQ-EOF                       VALUE "10".                     
009600 77  WS-FS-RPT                   PIC X(02).                               
009700     88  WS-RPT-OK                        VALUE "00".                     
009800*****************************************************************         
009900*    FECHA Y HORA DEL PROCESO (CABECERA DEL INFORME)                      
010000*****************************************************************         
010100 01  WS-FECHA-HORA-SISTEMA.                                               
010200     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
010300     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
010400                                 PIC X(08).                               
010500     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
010600         10  WS-FEC-ANO          PIC 9(04).                               
010700         10  WS-FEC-MES          PIC 9(02).                               
010800         10  WS-FEC-DIA          PIC 9(02).                               
010900     05  WS-HORA-HHMMSS          PIC 9(06).                               
011000     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
011100         10  WS-HOR-HOR          PIC 9(02).                               
011200         10  WS-HOR-MIN          PIC 9(02).                               
011300         10  WS-HOR-SEG          PIC 9(02).                               
011400     05  WS-CENTESIMAS           PIC 9(02).                               
011500     05  WS-DIF-GMT              PIC S9(04).                              
011600     05  FILLER                  PIC X(04).                               
011700*****************************************************************         
011800*    CONTADORES DE CONTROL (CIFRAS DE CIERRE)                             
011900*****************************************************************         
012000 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
012100 77  WS-CONT-ENCONTRADAS          PIC S9(07) COMP.                        
012200 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
012300*****************************************************************         
012400*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
012500*****************************************************************         
012600 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
012700     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
012800     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
012900 77  WS-CUENTA-ENCONTRADA         PIC X(01) VALUE "N".                    
013000     88  WS-SI-ENCONTRADA                  VALUE "S".                     
013100     88  WS-NO-ENCONTRADA                  VALUE "N".                     
013200 77  WS-TITULAR-OK                PIC X(01) VALUE "N".                    
013300     88  WS-SI-TITULAR                     VALUE "S".                     
013400 77  WS-USR-ENCONTRADO            PIC X(01) VALUE "N".                    
013500     88  WS-SI-USR-ENCONTRADO              VALUE "S".                     
013600 77  WS-TITULAR-USR-ID             PIC 9(09).                             
013700 77  WS-RESULTADO-CONSULTA        PIC X(24).                              
013800 77  WS-SALDO-COMBINADO           PIC S9(17)V99.                          
013900 77  WS-SALDO-ALFA                PIC -(16)9.99.                          
014000*****************************************************************         
014100*    LINEAS DE INFORME                                                    
014200*****************************************************************         
014300 01  WS-CABECERA-1.                                                       
014400     05  FILLER                  PIC X(20) VALUE SPACES.                  
014500     05  FILLER                  PIC X(44) VALUE                          
014600         "UNIZARBANK - INFORME DE CONSULTA DE CUENTA".                    
014700 01  WS-CABECERA-2.                                                       
014800     05  FILLER                  PIC X(10) VALUE "FECHA: ".               
014900     05  WS-CAB-DIA              PIC 9(02).                               
015000     05  FILLER                  PIC X(01) VALUE "-".                     
015100     05  WS-CAB-MES              PIC 9(02).                               
015200     05  FILLER                  PIC X(01) VALUE "-".                     
015300     05  WS-CAB-ANO              PIC 9(04).                               
015400 01  WS-LINEA-COLUMNAS.                                                   
015500     05  FILLER                  PIC X(12) VALUE "NRO CUENTA".            
015600     05  FILLER                  PIC X(22) VALUE "RESULTADO".             
015700     05  FILLER                  PIC X(22) VALUE "NOMBRE".                
015800     05  FILLER                  PIC X(22) VALUE "SALDO".                 
015900 01  WS-LINEA-DETALLE.                                                    
016000     05  WS-LIN-NUMERO           PIC X(12).                               
016100     05  WS-LIN-RESULTADO        PIC X(22).                               
016200     05  WS-LIN-NOMBRE           PIC X(22).                               
016300     05  WS-LIN-SALDO            PIC X(22).                               
016400     05  FILLER                  PIC X(02) VALUE SPACES.                  
016500 01  WS-LINEA-TOTALES.                                                    
016600     05  FILLER                  PIC X(20) VALUE                          
016700         "TOTAL PETICIONES...".                                           
016800     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
016900     05  FILLER                  PIC X(05) VALUE SPACES.                  
017000     05  FILLER                  PIC X(14) VALUE "ENCONTRADAS...".        
017100     05  WS-TOT-ENCONTRADAS      PIC ZZZ,ZZ9.                             
017200     05  FILLER                  PIC X(05) VALUE SPACES.                  
017300     05  FILLER                  PIC X(14) VALUE "RECHAZADAS....".        
017400     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
017500 PROCEDURE DIVISION.                                                      
017600 0000-PRINCIPAL.                                                          
017700     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
017800     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
017900         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
018000     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
018100     STOP RUN.                                                            
018200 0100-INICIO.                                                             
018300     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
018400     MOVE WS-FEC-DIA TO WS-CAB-DIA.                                       
018500     MOVE WS-FEC-MES TO WS-CAB-MES.                                       
018600     MOVE WS-FEC-ANO TO WS-CAB-ANO.                                       
018700     MOVE 0 TO WS-CONT-LEIDAS.                                            
018800     MOVE 0 TO WS-CONT-ENCONTRADAS.                                       
018900     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
019000     OPEN INPUT F-CTA-REQ.                                                
019100     IF NOT WS-REQ-OK                                                     
019200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
019300     OPEN OUTPUT F-CTA-RPT.                                               
019400     IF NOT WS-RPT-OK                                                     
019500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
019600     WRITE CTARPT-REG FROM WS-CABECERA-1.                                 
019700     WRITE CTARPT-REG FROM WS-CABECERA-2.                                 
019800     WRITE CTARPT-REG FROM WS-LINEA-COLUMNAS.                             
019900     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
020000 0100-EXIT.                                                               
020100     EXIT.                                                                
020200 0150-LEER-PETICION.                                                      
020300     READ F-CTA-REQ                                                       
020400         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
020500 0150-EXIT.                                                               
020600     EXIT.                                                                
020700 0200-PROCESAR-PETICION.                                                  
020800     ADD 1 TO WS-CONT-LEIDAS.                                             
020900     MOVE SPACES TO WS-LIN-NUMERO.                                        
021000     MOVE CTAREQ-NUMERO TO WS-LIN-NUMERO.                                 
021100     MOVE SPACES TO WS-LIN-NOMBRE.                                        
021200     MOVE SPACES TO WS-LIN-SALDO.                                         
021300     SET WS-NO-ENCONTRADA TO TRUE.                                        
021400     MOVE "N" TO WS-TITULAR-OK.                                           
021500     PERFORM 0300-LOCALIZAR-CUENTA THRU 0300-EXIT.                        
021600     IF WS-SI-ENCONTRADA                                                  
021700         PERFORM 0400-VERIFICAR-TITULAR THRU 0400-EXIT.                   
021800     IF WS-SI-ENCONTRADA AND WS-SI-TITULAR                                
021900         MOVE "CUENTA ENCONTRADA" TO WS-RESULTADO-CONSULTA                
022000         MOVE CTA-NOMBRE TO WS-LIN-NOMBRE                                 
022100         COMPUTE WS-SALDO-COMBINADO =                                     
022200             CTA-SALDO-ENT + (CTA-SALDO-DEC / 100)                        
022300         MOVE WS-SALDO-COMBINADO TO WS-SALDO-ALFA                         
022400         MOVE WS-SALDO-ALFA TO WS-LIN-SALDO                               
022500         ADD 1 TO WS-CONT-ENCONTRADAS                                     
022600     ELSE                                                                 
022700         MOVE "CUENTA NO ENCONTRADA" TO WS-RESULTADO-CONSULTA             
022800         ADD 1 TO WS-CONT-RECHAZADAS.                                     
022900     MOVE WS-RESULTADO-CONSULTA TO WS-LIN-RESULTADO.                      
023000     WRITE CTARPT-REG FROM WS-LINEA-DETALLE.                              
023100     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
023200 0200-EXIT.                                                               
023300     EXIT.                                                                
023400 0300-LOCALIZAR-CUENTA.                                                   
023500     OPEN INPUT F-CUENTAS.                                                
023600     IF NOT WS-CTA-OK                                                     
023700         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
023800 0310-LEER-CUENTA.                                                        
023900     READ F-CUENTAS NEXT RECORD                                           
024000         AT END GO TO 0300-CERRAR.                                        
024100     IF CTA-NUMERO = CTAREQ-NUMERO                                        
024200         SET WS-SI-ENCONTRADA TO TRUE                                     
024300         GO TO 0300-CERRAR.                                               
024400     GO TO 0310-LEER-CUENTA.                                              
024500 0300-CERRAR.                                                             
024600     CLOSE F-CUENTAS.                                                     
024700 0300-EXIT.                                                               
024800     EXIT.                                                                
024900 0400-VERIFICAR-TITULAR.                                                  
025000*    UNA CUENTA DE OTRO TITULAR, O UN NOMBRE DE USUARIO QUE NO            
025100*    EXISTE EN USUARIOS.DAT, SE TRATA IGUAL QUE UNA CUENTA                
025200*    INEXISTENTE DE CARA AL PETICIONARIO (VER CRT-136 Y CRT-162).         
025300     MOVE "N" TO WS-USR-ENCONTRADO.                                       
025400     OPEN INPUT F-USUARIOS.                                               
025500     IF NOT WS-USR-OK                                                     
025600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
025700 0405-LEER-USUARIO.                                                       
025800     READ F-USUARIOS NEXT RECORD                                          
025900         AT END GO TO 0406-CIERRE-USUARIOS.                               
026000     IF USR-LOGIN = CTAREQ-LOGIN                                          
026100         SET WS-SI-USR-ENCONTRADO TO TRUE                                 
026200         MOVE USR-ID TO WS-TITULAR-USR-ID                                 
026300         GO TO 0406-CIERRE-USUARIOS.                                      
026400     GO TO 0405-LEER-USUARIO.                                             
026500 0406-CIERRE-USUARIOS.                                                    
026600     CLOSE F-USUARIOS.                                                    
026700     IF WS-SI-USR-ENCONTRADO AND CTA-USR-ID = WS-TITULAR-USR-ID           
026800         MOVE "S" TO WS-TITULAR-OK                                        
026900     ELSE                                                                 
027000         MOVE "N" TO WS-TITULAR-OK                                        
027100         SET WS-NO-ENCONTRADA TO TRUE.                                    
027200 0400-EXIT.                                                               
027300     EXIT.                                                                
027400 0900-FIN-PROCESO.                                                        
027500     MOVE WS-CONT-LEIDAS TO WS-TOT-LEIDAS.                                
027600     MOVE WS-CONT-ENCONTRADAS TO WS-TOT-ENCONTRADAS.                      
027700     MOVE WS-CONT-RECHAZADAS TO WS-TOT-RECHAZADAS.                        
027800     WRITE CTARPT-REG FROM WS-LINEA-TOTALES.                              
027900     CLOSE F-CTA-REQ.                                                     
028000     CLOSE F-CTA-RPT.                                                     
028100 0900-EXIT.                                                               
028200     EXIT.                                                                
028300 9999-ERROR-FICHERO.                                                      
028400     DISPLAY "BANK2 - ERROR DE FICHERO - USR=" WS-FS-USR                  
028500         " CTA=" WS-FS-CTA " REQ=" WS-FS-REQ " RPT=" WS-FS-RPT.           
028600     STOP RUN.                                                            
028700 9999-EXIT.                                                               
028800     EXIT.                                                                
