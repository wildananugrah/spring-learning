000100*****************************************************************         
000200*                                                                         
000300*    COPYBOOK    : CUENTAS                                                
000400*    DESCRIPCION : LAYOUT DEL REGISTRO DE CUENTA DEL SISTEMA DE           
000500*                  CUENTAS Y CARTILLA - UNIZARBANK.                       
000600*    FICHERO     : CUENTAS.DAT (SECUENCIAL, UNA LINEA POR                 
000700*                  REGISTRO). CLAVE LOGICA CTA-NUMERO, UNICA.             
000800*                  CLAVE SECUNDARIA CTA-USR-ID (CUENTAS DE UN             
000900*                  MISMO TITULAR).                                        
001000*                                                                         
001100*****************************************************************         
001200* HISTORIAL DE CAMBIOS                                                    
001300*---------+--------+---------------------------------+----------          
001400* FECHA   | AUTOR  | DESCRIPCION                      | PETICION          
001500*---------+--------+---------------------------------+----------          
001600* 02-06-88| JOLIVAN| CREACION DEL COPY DE CUENTA      | CRT-042           
001700* 17-02-90| JOLIVAN| SE AMPLIA SALDO A S9(17)V99 POR  | CRT-055           
001800*         |        | DESBORDAMIENTO EN CUENTAS GRANDES|                   
001900* 11-11-98| MSANZ  | REVISION Y2K - SIN FECHAS EN EL  | CRT-119           
002000*         |        | REGISTRO, NO PROCEDEN CAMBIOS    |                   
002100* 23-05-02| PIBOR  | AJUSTE DE FILLER FINAL           | CRT-134           
002200*****************************************************************         
002300 01  CUENTA-REG.                                                          
002400*    CLAVE LOGICA DEL REGISTRO ES CTA-NUMERO (10 POSICIONES,              
002500*    CEROS A LA IZQUIERDA). SE GENERA EN ALTA DE CUENTA.                  
002600     05  CTA-ID                      PIC 9(09).                           
002700     05  CTA-NUMERO                  PIC X(10).                           
002800     05  CTA-NOMBRE                  PIC X(40).                           
002900     05  CTA-USR-ID                  PIC 9(09).                           
003000*        CTA-USR-ID ES LA CLAVE DEL TITULAR EN USUARIOS.DAT               
003100     05  CTA-SALDO.                                                       
003200         10  CTA-SALDO-ENT           PIC S9(17).                          
003300         10  CTA-SALDO-DEC           PIC 9(02).                           
003400     05  FILLER                      PIC X(13).                           
