000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK1.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   04-04-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK1 - VALIDACION DE ACCESO DE USUARIO (LOGIN)                      
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE ACCESO (LOGREQ), BUSCA               
001300*    CADA USUARIO POR SU LOGIN EN USUARIOS.DAT, VERIFICA LA               
001400*    CLAVE CIFRADA Y ESCRIBE UNA LINEA DE RESULTADO POR CADA              
001500*    PETICION EN EL INFORME LOGRPT. SI EL USUARIO NO EXISTE O LA          
001600*    CLAVE NO COINCIDE SE DEVUELVE SIEMPRE EL MISMO MOTIVO DE             
001700*    RECHAZO ("CREDENCIALES NO VALIDAS") PARA NO REVELAR CUAL DE          
001800*    LAS DOS COSAS HA FALLADO.                                            
001900*                                                                         
002000*****************************************************************         
002100* HISTORIAL DE CAMBIOS                                                    
002200*-----------+--------+---------------------------------+--------          
002300* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002400*-----------+--------+---------------------------------+--------          
002500* 04-04-87  | JOLIVAN| VERSION INICIAL - SUSTITUYE A LA |CRT-041          
002600*           |        | PANTALLA DE TARJETA+PIN DEL      |                 
002700*           |        | CAJERO POR PROCESO BATCH DE      |                 
002800*           |        | ACCESO CON USUARIO Y CLAVE       |                 
002900* 02-09-91  | MSANZ  | SE AJUSTA A USUARIOS.DAT CON     |CRT-077          
003000*           |        | CORREO DE 40 POSICIONES          |                 
003100* 19-01-96  | RGIL   | SE CENTRALIZA EL LAYOUT EN EL    |CRT-102          
003200*           |        | COPY USUARIOS (ANTES EN LINEA)   |                 
003300* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS DE     |CRT-119          
003400*           |        | CADUCIDAD EN ESTE PROCESO, NO    |                 
003500*           |        | PROCEDEN CAMBIOS                 |                 
003600* 23-05-02  | PIBOR  | SE ANADE CONTADOR DE RECHAZADOS  |CRT-134          
003700*           |        | AL PIE DEL INFORME LOGRPT        |                 
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER.   IBM-370.                                              
004200 OBJECT-COMPUTER.   IBM-370.                                              
004300 SPECIAL-NAMES.                                                           
004400     C01 IS TOP-OF-FORM                                                   
004500     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT F-USUARIOS ASSIGN TO "USUARIOS"                               
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-FS-USR.                                        
005100     SELECT F-LOGIN-REQ ASSIGN TO "LOGREQ"                                
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-FS-REQ.                                        
005400     SELECT F-LOGIN-RPT ASSIGN TO "LOGRPT"                                
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-FS-RPT.                                        
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  F-USUARIOS                                                           
006000     LABEL RECORD STANDARD.                                               
006100 01  USUARIO-REG.                                                         
006200     COPY USUARIOS.                                                       
006300 FD  F-LOGIN-REQ                                                          
006400     LABEL RECORD STANDARD.                                               
006500 01  LOGREQ-REG.                                                          
006600     05  LOGREQ-USUARIO          PIC X(20).                               
006700     05  LOGREQ-CLAVE            PIC X(64).                               
006800     05  FILLER                  PIC X(16).                               
006900 FD  F-LOGIN-RPT                                                          
007000     LABEL RECORD STANDARD.                                               
007100 01  LOGRPT-REG                  PIC X(80).                               
007200 WORKING-STORAGE SECTION.                                                 
007300*****************************************************************         
007400*    INDICADORES DE ESTADO DE FICHERO                                     
007500*****************************************************************         
007600 77  WS-FS-USR                   PIC X(02).                               
007700     88  WS-USR-OK                        VALUE "00".                     
007800     88  WS-USR-EOF                       VALUE "10".                     
007900 77  WS-FS-REQ                   PIC X(02).                               
008000     88  WS-REQ-OK                        VALUE "00".                     
008100     88  WS-REQ-EOF                       VALUE "10".                     
008200 77  WS-FS-RPT                   PIC X(02).                               
008300     88  WS-RPT-OK                        VALUE "00".                     
008400*****************************************************************         
008500*    FECHA Y HORA DEL PROCESO (CABECERA DEL INFORME)                      
008600*****************************************************************         
008700 01  WS-FECHA-HORA-SISTEMA.                                               
008800     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
008900     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
009000                                 PIC X(08).                               
009100     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
009200         10  WS-FEC-ANO          PIC 9(04).                               
009300         10  WS-FEC-MES          PIC 9(02).                               
009400         10  WS-FEC-DIA          PIC 9(02).                               
009500     05  WS-HORA-HHMMSS          PIC 9(06).                               
009600     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
009700         10  WS-HOR-HOR          PIC 9(02).                               
009800         10  WS-HOR-MIN          PIC 9(02).                               
009900         10  WS-HOR-SEG          PIC 9(02).                               
010000     05  WS-CENTESIMAS           PIC 9(02).                               
010100     05  WS-DIF-GMT              PIC S9(04).                              
010200     05  FILLER                  PIC X(04).                               
010300*****************************************************************         
010400*    CONTADORES DE CONTROL (CIFRAS DE CIERRE)                             
010500*****************************************************************         
010600 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
010700 77  WS-CONT-ACEPTADAS            PIC S9(07) COMP.                        
010800 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
010900*****************************************************************         
011000*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
011100*****************************************************************         
011200 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
011300     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
011400     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
011500 77  WS-USUARIO-ENCONTRADO        PIC X(01) VALUE "N".                    
011600     88  WS-SI-ENCONTRADO                  VALUE "S".                     
011700     88  WS-NO-ENCONTRADO                  VALUE "N".                     
011800 77  WS-CLAVE-CIFRADA-CALC        PIC X(64).                              
011900 77  WS-RESULTADO-ACCESO          PIC X(24).                              
012000 77  WS-TOKEN-SESION              PIC X(24).                              
012100*****************************************************************         
012200*    LINEAS DE INFORME                                                    
012300*****************************************************************         
012400 01  WS-CABECERA-1.                                                       
012500     05  FILLER                  PIC X(20) VALUE SPACES.                  
012600     05  FILLER                  PIC X(40) VALUE                          
012700         "UNIZARBANK - INFORME DE ACCESOS (LOGIN)".                       
012800 01  WS-CABECERA-2.                                                       
012900     05  FILLER                  PIC X(10) VALUE "FECHA: ".               
013000     05  WS-CAB-DIA              PIC 9(02).                               
013100     05  FILLER                  PIC X(01) VALUE "-".                     
013200     05  WS-CAB-MES              PIC 9(02).                               
013300     05  FILLER                  PIC X(01) VALUE "-".                     
013400     05  WS-CAB-ANO              PIC 9(04).                               
013500 01  WS-LINEA-COLUMNAS.                                                   
013600     05  FILLER                  PIC X(20) VALUE "USUARIO".               
013700     05  FILLER                  PIC X(26) VALUE "RESULTADO".             
013800     05  FILLER                  PIC X(24) VALUE "TOKEN SESION".          
013900 01  WS-LINEA-DETALLE.                                                    
014000     05  WS-LIN-USUARIO          PIC X(20).                               
014100     05  FILLER                  PIC X(02) VALUE SPACES.                  
014200     05  WS-LIN-RESULTADO        PIC X(24).                               
014300     05  FILLER                  PIC X(02) VALUE SPACES.                  
014400     05  WS-LIN-TOKEN            PIC X(24).                               
014500     05  FILLER                  PIC X(08) VALUE SPACES.                  
014600 01  WS-LINEA-TOTALES.                                                    
014700     05  FILLER                  PIC X(20) VALUE                          
014800         "TOTAL PETICIONES...".                                           
014900     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
015000     05  FILLER                  PIC X(05) VALUE SPACES.                  
015100     05  FILLER                  PIC X(14) VALUE "ACEPTADAS.....".        
015200     05  WS-TOT-ACEPTADAS        PIC ZZZ,ZZ9.                             
015300     05  FILLER                  PIC X(05) VALUE SPACES.                  
015400     05  FILLER                  PIC X(14) VALUE "RECHAZADAS....".        
015500     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
015600 PROCEDURE DIVISION.                                                      
015700 0000-PRINCIPAL.                                                          
015800     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
015900     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
016000         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
016100     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
016200     STOP RUN.                                                            
016300 0100-INICIO.                                                             
016400     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
016500     MOVE WS-FEC-DIA TO WS-CAB-DIA.                                       
016600     MOVE WS-FEC-MES TO WS-CAB-MES.                                       
016700     MOVE WS-FEC-ANO TO WS-CAB-ANO.                                       
016800     MOVE 0 TO WS-CONT-LEIDAS.                                            
016900     MOVE 0 TO WS-CONT-ACEPTADAS.                                         
017000     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
017100     OPEN INPUT F-LOGIN-REQ.                                              
017200     IF NOT WS-REQ-OK                                                     
017300         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
017400     OPEN OUTPUT F-LOGIN-RPT.                                             
017500     IF NOT WS-RPT-OK                                                     
017600         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
017700     WRITE LOGRPT-REG FROM WS-CABECERA-1.                                 
017800     WRITE LOGRPT-REG FROM WS-CABECERA-2.                                 
017900     WRITE LOGRPT-REG FROM WS-LINEA-COLUMNAS.                             
018000     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
018100 0100-EXIT.                                                               
018200     EXIT.                                                                
018300 0150-LEER-PETICION.                                                      
018400     READ F-LOGIN-REQ                                                     
018500         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
018600 0150-EXIT.                                                               
018700     EXIT.                                                                
018800 0200-PROCESAR-PETICION.                                                  
018900     ADD 1 TO WS-CONT-LEIDAS.                                             
019000     SET WS-NO-ENCONTRADO TO TRUE.                                        
019100     MOVE SPACES TO WS-TOKEN-SESION.                                      
019200     PERFORM 0300-LOCALIZAR-USUARIO THRU 0300-EXIT.                       
019300     IF WS-SI-ENCONTRADO                                                  
019400         PERFORM 0400-VERIFICAR-CLAVE THRU 0400-EXIT                      
019500     ELSE                                                                 
019600         MOVE "CREDENCIALES NO VALIDAS" TO WS-RESULTADO-ACCESO            
019700         ADD 1 TO WS-CONT-RECHAZADAS.                                     
019800     MOVE LOGREQ-USUARIO TO WS-LIN-USUARIO.                               
019900     MOVE WS-RESULTADO-ACCESO TO WS-LIN-RESULTADO.                        
020000     MOVE WS-TOKEN-SESION TO WS-LIN-TOKEN.                                
020100     WRITE LOGRPT-REG FROM WS-LINEA-DETALLE.                              
020200     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
020300 0200-EXIT.                                                               
020400     EXIT.                                                                
020500 0300-LOCALIZAR-USUARIO.                                                  
020600     OPEN INPUT F-USUARIOS.                                               
020700     IF NOT WS-USR-OK                                                     
020800         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
020900 0310-LEER-USUARIO.                                                       
021000     READ F-USUARIOS NEXT RECORD                                          
021100         AT END GO TO 0300-CERRAR.                                        
021200     IF USR-LOGIN = LOGREQ-USUARIO                                        
021300         SET WS-SI-ENCONTRADO TO TRUE                                     
021400         GO TO 0300-CERRAR.                                               
021500     GO TO 0310-LEER-USUARIO.                                             
021600 0300-CERRAR.                                                             
021700     CLOSE F-USUARIOS.                                                    
021800 0300-EXIT.                                                               
021900     EXIT.                                                                
022000 0400-VERIFICAR-CLAVE.                                                    
022100     PERFORM 0410-CIFRAR-CLAVE THRU 0410-EXIT.                            
022200     IF WS-CLAVE-CIFRADA-CALC = USR-CLAVE-CIF                             
022300         MOVE "ACCESO CONCEDIDO" TO WS-RESULTADO-ACCESO                   
022400         STRING "TKN" WS-FECHA-AAAAMMDD WS-HORA-HHMMSS                    
022500             DELIMITED BY SIZE INTO WS-TOKEN-SESION                       
022600         ADD 1 TO WS-CONT-ACEPTADAS                                       
022700     ELSE                                                                 
022800         MOVE "CREDENCIALES NO VALIDAS" TO WS-RESULTADO-ACCESO            
022900         ADD 1 TO WS-CONT-RECHAZADAS.                                     
023000 0400-EXIT.                                                               
023100     EXIT.                                                                
023200 0410-CIFRAR-CLAVE.                                                       
023300*    FUNCION DE CIFRADO PLACEHOLDER - NO ES UN ALGORITMO REAL DE          
023400*    HASH. EL CIFRADO VERDADERO QUEDA FUERA DEL ALCANCE DE ESTE           
023500*    MODULO; AQUI SOLO SE MODELA LA FRONTERA CIFRAR/VERIFICAR.            
023600     MOVE LOGREQ-CLAVE TO WS-CLAVE-CIFRADA-CALC.                          
023700     INSPECT WS-CLAVE-CIFRADA-CALC                                        
023800         CONVERTING                                                       
023900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789"                           
024000         TO                                                               
024100         "NOPQRSTUVWXYZABCDEFGHIJKLM7890123456".                          
024200 0410-EXIT.                                                               
024300     EXIT.                                                                
024400 0900-FIN-PROCESO.                                                        
024500     MOVE WS-CONT-LEIDAS TO WS-TOT-LEIDAS.                                
024600     MOVE WS-CONT-ACEPTADAS TO WS-TOT-ACEPTADAS.                          
024700     MOVE WS-CONT-RECHAZADAS TO WS-TOT-RECHAZADAS.                        
024800     WRITE LOGRPT-REG FROM WS-LINEA-TOTALES.                              
024900     CLOSE F-LOGIN-REQ.                                                   
025000     CLOSE F-LOGIN-RPT.                                                   
025100 0900-EXIT.                                                               
025200     EXIT.                                                                
025300 9999-ERROR-FICHERO.                                                      
025400     DISPLAY "BANK1 - ERROR DE FICHERO - USR=" WS-FS-USR                  
025500         " REQ=" WS-FS-REQ " RPT=" WS-FS-RPT.                             
025600     STOP RUN.                                                            
025700 9999-EXIT.                                                               
025800     EXIT.                                                                
