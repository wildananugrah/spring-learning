000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     BANK8.                                                   
000300 AUTHOR.         J. OLIVAN.                                               
000400 INSTALLATION.   UNIZARBANK - DEPARTAMENTO DE SISTEMAS.                   
000500 DATE-WRITTEN.   11-04-87.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       USO INTERNO - UNIZARBANK - DIFUSION RESTRINGIDA.         
000800*****************************************************************         
000900*                                                                         
001000*    BANK8 - ALTA DE USUARIO (REGISTRO)                                   
001100*                                                                         
001200*    LEE EL FICHERO DE PETICIONES DE ALTA (REGREQ), UNA POR               
001300*    USUARIO A DAR DE ALTA, Y POR CADA UNA COMPRUEBA QUE NI EL            
001400*    LOGIN NI EL CORREO EXISTAN YA EN USUARIOS.DAT, CIFRA LA              
001500*    CLAVE Y GRABA EL NUEVO REGISTRO AL FINAL DEL FICHERO. EL             
001600*    RESULTADO DE CADA ALTA SE ESCRIBE EN EL INFORME REGRPT.              
001700*                                                                         
001800*****************************************************************         
001900* HISTORIAL DE CAMBIOS                                                    
002000*-----------+--------+---------------------------------+--------          
002100* FECHA     | AUTOR  | DESCRIPCION                      | PETIC.          
002200*-----------+--------+---------------------------------+--------          
002300* 11-04-87  | JOLIVAN| VERSION INICIAL - SUSTITUYE A LA |CRT-043          
002400*           |        | EMISION DE TARJETA+PIN POR ALTA  |                 
002500*           |        | DE USUARIO CON LOGIN Y CORREO     |                
002600* 02-09-91  | MSANZ  | SE COMPRUEBA TAMBIEN DUPLICIDAD  |CRT-078          
002700*           |        | DE CORREO, NO SOLO DE LOGIN       |                
002800* 19-01-96  | RGIL   | SE CENTRALIZA EL LAYOUT EN EL    |CRT-102          
002900*           |        | COPY USUARIOS (ANTES EN LINEA)   |                 
003000* 11-11-98  | MSANZ  | REVISION Y2K - SIN FECHAS DE     |CRT-119          
003100*           |        | CADUCIDAD EN ESTE PROCESO, NO    |                 
003200*           |        | PROCEDEN CAMBIOS                 |                 
003300* 23-05-02  | PIBOR  | SE ELIMINA EL FICHERO DE         |CRT-135          
003400*           |        | INTENTOS Y EL BLOQUEO POR PIN;   |                 
003500*           |        | EL ALTA YA NO USA TARJETA        |                 
003600* 09-08-26  | TOLIVE | SE ELIMINA LA REPETICION DE CLAVE;|CRT-161         
003700*           |        | NO LA PEDIA EL AREA DE NEGOCIO Y  |                
003800*           |        | SOLO DUPLICABA LA CAPTURA          |               
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.   IBM-370.                                              
004300 OBJECT-COMPUTER.   IBM-370.                                              
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     UPSI-0 IS WS-SWITCH-PRUEBA.                                          
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT F-USUARIOS ASSIGN TO "USUARIOS"                               
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-FS-USR.                                        
005200     SELECT F-REG-REQ ASSIGN TO "REGREQ"                                  
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-FS-REQ.                                        
005500     SELECT F-REG-RPT ASSIGN TO "REGRPT"                                  
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WS-FS-RPT.                                        
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  F-USUARIOS                                                           
006100     LABEL RECORD STANDARD.                                               
006200 01  USUARIO-REG.                                                         
006300     COPY USUARIOS.                                                       
006400 FD  F-REG-REQ                                                            
006500     LABEL RECORD STANDARD.                                               
006600 01  REGREQ-REG.                                                          
006700     05  REGREQ-LOGIN             PIC X(20).                              
006800     05  REGREQ-CORREO            PIC X(40).                              
006900     05  REGREQ-NOMBRE            PIC X(40).                              
007000     05  REGREQ-CLAVE-1           PIC X(64).                              
007100     05  FILLER                   PIC X(12).                              
007200 FD  F-REG-RPT                                                            
007300     LABEL RECORD STANDARD.                                               
007400 01  REGRPT-REG                   PIC X(80).                              
007500 WORKING-STORAGE SECTION.                                                 
007600*****************************************************************         
007700*    INDICADORES DE ESTADO DE FICHERO                                     
007800*****************************************************************         
007900 77  WS-FS-USR                   PIC X(02).                               
008000     88  WS-USR-OK                        VALUE "00".                     
008100     88  WS-USR-EOF                       VALUE "10".                     
008200 77  WS-FS-REQ                   PIC X(02).                               
008300     88  WS-REQ-OK                        VALUE "00".                     
008400     88  WS-REQ-EOF                       VALUE "10".                     
008500 77  WS-FS-RPT                   PIC X(02).                               
008600     88  WS-RPT-OK                        VALUE "00".                     
008700*****************************************************************         
008800*    FECHA Y HORA DEL PROCESO (CABECERA DEL INFORME)                      
008900*****************************************************************         
009000 01  WS-FECHA-HORA-SISTEMA.                                               
009100     05  WS-FECHA-AAAAMMDD       PIC 9(08).                               
009200     05  WS-FECHA-ALFA REDEFINES WS-FECHA-AAAAMMDD                        
009300                                 PIC X(08).                               
009400     05  WS-FECHA-DESGLOSE REDEFINES WS-FECHA-AAAAMMDD.                   
009500         10  WS-FEC-ANO          PIC 9(04).                               
009600         10  WS-FEC-MES          PIC 9(02).                               
009700         10  WS-FEC-DIA          PIC 9(02).                               
009800     05  WS-HORA-HHMMSS          PIC 9(06).                               
009900     05  WS-HORA-DESGLOSE REDEFINES WS-HORA-HHMMSS.                       
010000         10  WS-HOR-HOR          PIC 9(02).                               
010100         10  WS-HOR-MIN          PIC 9(02).                               
010200         10  WS-HOR-SEG          PIC 9(02).                               
010300     05  WS-CENTESIMAS           PIC 9(02).                               
010400     05  WS-DIF-GMT              PIC S9(04).                              
010500     05  FILLER                  PIC X(04).                               
010600*****************************************************************         
010700*    CONTADORES DE CONTROL (CIFRAS DE CIERRE)                             
010800*****************************************************************         
010900 77  WS-CONT-LEIDAS               PIC S9(07) COMP.                        
011000 77  WS-CONT-ALTAS-OK             PIC S9(07) COMP.                        
011100 77  WS-CONT-RECHAZADAS           PIC S9(07) COMP.                        
011200 77  WS-ULTIMO-USR-ID             PIC S9(09) COMP.                        
011300*****************************************************************         
011400*    AREAS DE TRABAJO DE LA PETICION EN CURSO                             
011500*****************************************************************         
011600 77  WS-FIN-PETICIONES            PIC X(01) VALUE "N".                    
011700     88  WS-HAY-MAS-PETICIONES             VALUE "N".                     
011800     88  WS-NO-HAY-MAS-PETICIONES          VALUE "S".                     
011900 77  WS-LOGIN-DUPLICADO           PIC X(01) VALUE "N".                    
012000     88  WS-SI-LOGIN-DUPLICADO              VALUE "S".                    
012100 77  WS-CORREO-DUPLICADO          PIC X(01) VALUE "N".                    
012200     88  WS-SI-CORREO-DUPLICADO             VALUE "S".                    
012300 77  WS-RESULTADO-ALTA            PIC X(30).                              
012400 77  WS-CLAVE-CIFRADA-1           PIC X(64).                              
012500*****************************************************************         
012600*    LINEAS DE INFORME                                                    
012700*****************************************************************         
012800 01  WS-CABECERA-1.                                                       
012900     05  FILLER                  PIC X(20) VALUE SPACES.                  
013000     05  FILLER                  PIC X(40) VALUE                          
013100         "UNIZARBANK - INFORME DE ALTAS DE USUARIO".                      
013200 01  WS-CABECERA-2.                                                       
013300     05  FILLER                  PIC X(10) VALUE "FECHA: ".               
013400     05  WS-CAB-DIA              PIC 9(02).                               
013500     05  FILLER                  PIC X(01) VALUE "-".                     
013600     05  WS-CAB-MES              PIC 9(02).                               
013700     05  FILLER                  PIC X(01) VALUE "-".                     
013800     05  WS-CAB-ANO              PIC 9(04).                               
013900 01  WS-LINEA-COLUMNAS.                                                   
014000     05  FILLER                  PIC X(20) VALUE "LOGIN".                 
014100     05  FILLER                  PIC X(30) VALUE "RESULTADO".             
014200 01  WS-LINEA-DETALLE.                                                    
014300     05  WS-LIN-LOGIN            PIC X(20).                               
014400     05  FILLER                  PIC X(02) VALUE SPACES.                  
014500     05  WS-LIN-RESULTADO        PIC X(30).                               
014600     05  FILLER                  PIC X(28) VALUE SPACES.                  
014700 01  WS-LINEA-TOTALES.                                                    
014800     05  FILLER                  PIC X(20) VALUE                          
014900         "TOTAL PETICIONES...".                                           
015000     05  WS-TOT-LEIDAS           PIC ZZZ,ZZ9.                             
015100     05  FILLER                  PIC X(05) VALUE SPACES.                  
015200     05  FILLER                  PIC X(14) VALUE "ALTAS OK......".        
015300     05  WS-TOT-ALTAS-OK         PIC ZZZ,ZZ9.                             
015400     05  FILLER                  PIC X(05) VALUE SPACES.                  
015500     05  FILLER                  PIC X(14) VALUE "RECHAZADAS....".        
015600     05  WS-TOT-RECHAZADAS       PIC ZZZ,ZZ9.                             
015700 PROCEDURE DIVISION.                                                      
015800 0000-PRINCIPAL.                                                          
015900     PERFORM 0100-INICIO THRU 0100-EXIT.                                  
016000     PERFORM 0200-PROCESAR-PETICION THRU 0200-EXIT                        
016100         UNTIL WS-NO-HAY-MAS-PETICIONES.                                  
016200     PERFORM 0900-FIN-PROCESO THRU 0900-EXIT.                             
016300     STOP RUN.                                                            
016400 0100-INICIO.                                                             
016500     MOVE FUNCTION CURRENT-DATE TO WS-FECHA-HORA-SISTEMA.                 
016600     MOVE WS-FEC-DIA TO WS-CAB-DIA.                                       
016700     MOVE WS-FEC-MES TO WS-CAB-MES.                                       
016800     MOVE WS-FEC-ANO TO WS-CAB-ANO.                                       
016900     MOVE 0 TO WS-CONT-LEIDAS.                                            
017000     MOVE 0 TO WS-CONT-ALTAS-OK.                                          
017100     MOVE 0 TO WS-CONT-RECHAZADAS.                                        
017200     MOVE 0 TO WS-ULTIMO-USR-ID.                                          
017300     OPEN INPUT F-REG-REQ.                                                
017400     IF NOT WS-REQ-OK                                                     
017500         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
017600     OPEN OUTPUT F-REG-RPT.                                               
017700     IF NOT WS-RPT-OK                                                     
017800         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
017900     WRITE REGRPT-REG FROM WS-CABECERA-1.                                 
018000     WRITE REGRPT-REG FROM WS-CABECERA-2.                                 
018100     WRITE REGRPT-REG FROM WS-LINEA-COLUMNAS.                             
018200     PERFORM 0310-HALLAR-ULTIMO-ID THRU 0310-EXIT.                        
018300     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
018400 0100-EXIT.                                                               
018500     EXIT.                                                                
018600 0150-LEER-PETICION.                                                      
018700     READ F-REG-REQ                                                       
018800         AT END SET WS-NO-HAY-MAS-PETICIONES TO TRUE.                     
018900 0150-EXIT.                                                               
019000     EXIT.                                                                
019100 0310-HALLAR-ULTIMO-ID.                                                   
019200     OPEN INPUT F-USUARIOS.                                               
019300     IF NOT WS-USR-OK                                                     
019400         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
019500 0320-LEER-USUARIO-ID.                                                    
019600     READ F-USUARIOS NEXT RECORD                                          
019700         AT END GO TO 0310-CERRAR.                                        
019800     IF USR-ID > WS-ULTIMO-USR-ID                                         
019900         MOVE USR-ID TO WS-ULTIMO-USR-ID.                                 
020000     GO TO 0320-LEER-USUARIO-ID.                                          
020100 0310-CERRAR.                                                             
020200     CLOSE F-USUARIOS.                                                    
020300 0310-EXIT.                                                               
020400     EXIT.                                                                
020500 0200-PROCESAR-PETICION.                                                  
020600     ADD 1 TO WS-CONT-LEIDAS.                                             
020700     SET WS-LIN-LOGIN TO SPACES.                                          
020800     MOVE REGREQ-LOGIN TO WS-LIN-LOGIN.                                   
020900     MOVE "N" TO WS-LOGIN-DUPLICADO.                                      
021000     MOVE "N" TO WS-CORREO-DUPLICADO.                                     
021100     PERFORM 0300-COMPROBAR-DUPLICADOS THRU 0300-EXIT.                    
021200     IF WS-SI-LOGIN-DUPLICADO                                             
021300         MOVE "LOGIN YA EXISTE" TO WS-RESULTADO-ALTA                      
021400         ADD 1 TO WS-CONT-RECHAZADAS                                      
021500     ELSE                                                                 
021600         IF WS-SI-CORREO-DUPLICADO                                        
021700             MOVE "CORREO YA EXISTE" TO WS-RESULTADO-ALTA                 
021800             ADD 1 TO WS-CONT-RECHAZADAS                                  
021900         ELSE                                                             
022000             PERFORM 0410-CIFRAR-CLAVE THRU 0410-EXIT                     
022100             PERFORM 0500-GRABAR-USUARIO THRU 0500-EXIT                   
022200             MOVE "ALTA REALIZADA" TO WS-RESULTADO-ALTA                   
022300             ADD 1 TO WS-CONT-ALTAS-OK.                                   
022400     MOVE WS-RESULTADO-ALTA TO WS-LIN-RESULTADO.                          
022500     WRITE REGRPT-REG FROM WS-LINEA-DETALLE.                              
022600     PERFORM 0150-LEER-PETICION THRU 0150-EXIT.                           
022700 0200-EXIT.                                                               
022800     EXIT.                                                                
022900 0300-COMPROBAR-DUPLICADOS.                                               
023000     OPEN INPUT F-USUARIOS.                                               
023100     IF NOT WS-USR-OK                                                     
023200         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
023300 0305-LEER-USUARIO.                                                       
023400     READ F-USUARIOS NEXT RECORD                                          
023500         AT END GO TO 0300-CERRAR.                                        
023600     IF USR-LOGIN = REGREQ-LOGIN                                          
023700         SET WS-SI-LOGIN-DUPLICADO TO TRUE.                               
023800     IF USR-CORREO = REGREQ-CORREO                                        
023900         SET WS-SI-CORREO-DUPLICADO TO TRUE.                              
024000     GO TO 0305-LEER-USUARIO.                                             
024100 0300-CERRAR.                                                             
024200     CLOSE F-USUARIOS.                                                    
024300 0300-EXIT.                                                               
024400     EXIT.                                                                
024500 0410-CIFRAR-CLAVE.                                                       
024600*    FUNCION DE CIFRADO PLACEHOLDER - NO ES UN ALGORITMO REAL DE          
024700*    HASH. EL CIFRADO VERDADERO QUEDA FUERA DEL ALCANCE DE ESTE           
024800*    MODULO; AQUI SOLO SE MODELA LA FRONTERA CIFRAR/VERIFICAR.            
024900     MOVE REGREQ-CLAVE-1 TO WS-CLAVE-CIFRADA-1.                           
025000     INSPECT WS-CLAVE-CIFRADA-1                                           
025100         CONVERTING                                                       
025200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789"                           
025300         TO                                                               
025400         "NOPQRSTUVWXYZABCDEFGHIJKLM7890123456".                          
025500 0410-EXIT.                                                               
025600     EXIT.                                                                
025700 0500-GRABAR-USUARIO.                                                     
025800     ADD 1 TO WS-ULTIMO-USR-ID.                                           
025900     OPEN EXTEND F-USUARIOS.                                              
026000     IF NOT WS-USR-OK                                                     
026100         PERFORM 9999-ERROR-FICHERO THRU 9999-EXIT.                       
026200     INITIALIZE USUARIO-REG.                                              
026300     MOVE WS-ULTIMO-USR-ID TO USR-ID.                                     
026400     MOVE REGREQ-LOGIN TO USR-LOGIN.                                      
026500     MOVE REGREQ-CORREO TO USR-CORREO.                                    
026600     MOVE WS-CLAVE-CIFRADA-1 TO USR-CLAVE-CIF.                            
026700     MOVE REGREQ-NOMBRE TO USR-NOMBRE.                                    
026800     WRITE USUARIO-REG.                                                   
026900     CLOSE F-USUARIOS.                                                    
027000 0500-EXIT.                                                               
027100     EXIT.                                                                
027200 9999-ERROR-FICHERO.                                                      
027300     DISPLAY "BANK8 - ERROR DE FICHERO - USR=" WS-FS-USR                  
027400         " REQ=" WS-FS-REQ " RPT=" WS-FS-RPT.                             
027500     STOP RUN.                                                            
027600 9999-EXIT.                                                               
027700     EXIT.                                                                
